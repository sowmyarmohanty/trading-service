000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/ACCTBAL.cbl  $Revision: 1.5 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/ACCTBAL.cbl  $Revision: 1.5 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ACCTBAL.
001000 AUTHOR.        R OKONKWO.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  03/01/1992.
001300 DATE-COMPILED. 03/01/1992.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1992-03-01  ROK  CR-0039  ORIGINAL VERSION.  CALLABLE SUBPROGRAM
002000*                            THAT READS THE ACCOUNT MASTER, ADDS OR
002100*                            SUBTRACTS FROM ACCT-BALANCE, AND
002200*                            REWRITES.  KEEPS THE ACCOUNT MASTER
002300*                            OPEN ACROSS CALLS FOR THE LIFE OF THE
002400*                            CALLING RUN.
002500* 1993-07-08  ROK  CR-0104  ADDED LK-FUNCTION-CODE "SET" FOR THE
002600*                            RARE CASE WHERE A CALLER MUST FORCE
002700*                            THE BALANCE RATHER THAN POST TO IT.
002800* 1996-01-19  SDP  CR-0198  ADDED LK-RETURN-MSG FOR CALLER LOGGING.
002900* 1998-10-22  MDL  CR-0261  Y2K -- ALSO STAMPS ACCT-LAST-ACT-DTE
003000*                            WITH A 4-DIGIT CENTURY/YEAR ON EVERY
003100*                            SUCCESSFUL POST.
003200* 2002-03-19  MDL  CR-0311  ADDED CLOSE FUNCTION SO CALLERS CAN
003300*                            RELEASE THE ACCOUNT MASTER BEFORE
003400*                            STOP RUN.
003500* 2003-05-30  MDL  CR-0339  DEPOSIT AND WITHDRAW WERE POSTING TO
003600*                            SUSPENDED/CLOSED ACCOUNTS -- ADDED THE
003700*                            ACTIVE-STATUS EDIT COMPLIANCE FLAGGED
003800*                            IN THE Q1 ACCOUNT AUDIT.  SET IS
003900*                            UNCHANGED, PER CR-0104.
004000* 2003-08-14  SDP  CR-0348  ADDED INQUIRE FUNCTION SO A CALLER CAN
004100*                            READ THE CURRENT BALANCE BEFORE ISSUING
004200*                            A SET -- TRDEXE'S SETTLEMENT PATH NOW
004300*                            COMPUTES THE NEW BALANCE ITSELF AND
004400*                            POSTS IT WITH SET, SO A SETTLEMENT CAN
004500*                            NO LONGER BE REFUSED FOR AN ACTIVE-
004600*                            STATUS OR INSUFFICIENT-BALANCE REASON
004700*                            AFTER THE ORDERS AND HOLDINGS ARE
004800*                            ALREADY POSTED.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  GULF-AS400.
005300 OBJECT-COMPUTER.  GULF-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005500                    UPSI-0 ON STATUS IS ACCTBAL-TRACE-ON.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCT-MASTER-FILE ASSIGN "ACCTMST.IT"
006000         ORGANIZATION INDEXED
006100         ACCESS DYNAMIC
006200         RECORD KEY ACCT-ID
006300         STATUS ACCT-STATUS-1 ACCT-STATUS-2.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  ACCT-MASTER-FILE; RECORD 97.
006900 01  ACCT-MASTER-RECORD.
007000     COPY ACCTREC.
007100*
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400* MODULE STATE -- FILE STAYS OPEN ACROSS CALLS UNTIL "CLOSE  "
007500*****************************************************************
007600 01  WS-SWITCHES.
007700     05  WS-FILE-OPEN-SW              PIC X       VALUE "N".
007800         88  WS-ACCT-FILE-IS-OPEN         VALUE "Y".
007900     05  FILLER                       PIC X(03).
008000*
008100 01  WS-COUNTERS.
008200     05  WS-CALL-CTR                  PIC S9(9)   COMP VALUE ZERO.
008300     05  FILLER                       PIC X(04).
008400*
008500*****************************************************************
008600* WS-RUN-DATE-WORK IS STAMPED ON THE FIRST OPEN OF EACH RUN AND
008700* DISPLAYED ON THE OPEN TRACE LINE.  WS-KEY-EDIT-WORK CARRIES ALPHA
008800* VIEWS OF THE ACCOUNT ID AND POSTING AMOUNT -- RESERVED FOR THE
008900* EXCEPTION-LOG LAYOUT PLANNED UNDER CR-0347, NOT YET WIRED IN.
009000*****************************************************************
009100 01  WS-RUN-DATE-WORK.
009200     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08)   VALUE ZERO.
009300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
009400         10  WS-RUN-CENTURY           PIC 9(02).
009500         10  WS-RUN-YY                PIC 9(02).
009600         10  WS-RUN-MM                PIC 9(02).
009700         10  WS-RUN-DD                PIC 9(02).
009800     05  FILLER                       PIC X(08).
009900*
010000 01  WS-KEY-EDIT-WORK.
010100     05  WS-EDIT-ACCT-ID              PIC 9(09)   VALUE ZERO.
010200     05  WS-EDIT-ACCT-ID-R REDEFINES WS-EDIT-ACCT-ID
010300                                      PIC X(09).
010400     05  WS-EDIT-AMOUNT               PIC S9(11)V99 VALUE ZERO.
010500     05  WS-EDIT-AMOUNT-R REDEFINES WS-EDIT-AMOUNT.
010600         10  WS-EDIT-AMOUNT-WHOLE     PIC 9(11).
010700         10  WS-EDIT-AMOUNT-FRACTION  PIC 9(02).
010800     05  FILLER                       PIC X(10).
010900*
011000 01  ACCT-FILE-STATUS.
011100     COPY FSTATUS REPLACING STATUS-1 BY ACCT-STATUS-1
011200                             STATUS-2 BY ACCT-STATUS-2.
011300*
011400 LINKAGE SECTION.
011500*
011600 01  LK-PARM-AREA.
011700     05  LK-FUNCTION-CODE             PIC X(07).
011800         88  LK-FUNC-OPEN                 VALUE "OPEN   ".
011900         88  LK-FUNC-DEPOSIT              VALUE "DEPOSIT".
012000         88  LK-FUNC-WITHDRAW              VALUE "WTHDRAW".
012100         88  LK-FUNC-SET                  VALUE "SET    ".
012200         88  LK-FUNC-INQUIRE               VALUE "INQUIRE".
012300         88  LK-FUNC-CLOSE                VALUE "CLOSE  ".
012400     05  LK-ACCT-ID                   PIC 9(09).
012500     05  LK-AMOUNT                    PIC S9(11)V99.
012600     05  LK-RETURN-CODE               PIC X(01).
012700         88  LK-RETURN-OK                 VALUE "0".
012800         88  LK-RETURN-FAIL               VALUE "1".
012900     05  LK-RETURN-MSG                PIC X(40).
013000     05  FILLER                       PIC X(05).
013100*
013200 PROCEDURE DIVISION USING LK-PARM-AREA.
013300*
013400 0000-MAIN-LINE.
013500     ADD 1 TO WS-CALL-CTR.
013600     MOVE "0" TO LK-RETURN-CODE.
013700     MOVE SPACES TO LK-RETURN-MSG.
013800     IF LK-FUNC-OPEN
013900         PERFORM 1000-OPEN-ACCT-FILE THRU 1000-EXIT
014000     ELSE
014100         IF LK-FUNC-DEPOSIT OR LK-FUNC-WITHDRAW OR LK-FUNC-SET
014200             PERFORM 2000-POST-BALANCE THRU 2000-EXIT
014300         ELSE
014400             IF LK-FUNC-INQUIRE
014500                 PERFORM 3000-INQUIRE-BALANCE THRU 3000-EXIT
014600             ELSE
014700                 IF LK-FUNC-CLOSE
014800                     PERFORM 8000-CLOSE-ACCT-FILE THRU 8000-EXIT
014900                 ELSE
015000                     MOVE "1" TO LK-RETURN-CODE
015100                     MOVE "INVALID FUNCTION CODE PASSED TO ACCTBAL"
015200                         TO LK-RETURN-MSG.
015300     EXIT PROGRAM.
015400*
015500*****************************************************************
015600* OPEN THE ACCOUNT MASTER ONCE; SUBSEQUENT OPEN CALLS ARE NO-OPS
015700*****************************************************************
015800 1000-OPEN-ACCT-FILE.
015900     IF NOT WS-ACCT-FILE-IS-OPEN
016000         ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
016100         OPEN I-O ACCT-MASTER-FILE
016200         MOVE "Y" TO WS-FILE-OPEN-SW
016300         DISPLAY "ACCTBAL - ACCOUNT MASTER OPENED, RUN DATE "
016400             WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
016500 1000-EXIT.
016600     EXIT.
016700*
016800*****************************************************************
016900* POST A DEPOSIT, WITHDRAWAL, OR DIRECT-SET TO ACCT-BALANCE.
017000* A WITHDRAWAL THAT WOULD DRIVE THE BALANCE NEGATIVE IS REFUSED --
017100* CALLERS ARE EXPECTED TO HAVE CHECKED BUYING POWER BEFOREHAND,
017200* SO THIS IS A LAST-LINE GUARD, NOT THE PRIMARY EDIT.
017300*****************************************************************
017400 2000-POST-BALANCE.
017500     IF ACCTBAL-TRACE-ON
017600         DISPLAY "ACCTBAL - POSTING TO ACCOUNT " LK-ACCT-ID.
017700     MOVE LK-ACCT-ID TO ACCT-ID.
017800     READ ACCT-MASTER-FILE.
017900     IF NOT STATUS-1-OK OF ACCT-FILE-STATUS
018000         MOVE "1" TO LK-RETURN-CODE
018100         MOVE "ACCOUNT NOT FOUND" TO LK-RETURN-MSG
018200     ELSE
018300         IF (LK-FUNC-DEPOSIT OR LK-FUNC-WITHDRAW)
018400                 AND NOT ACCT-STATUS-ACTIVE
018500             MOVE "1" TO LK-RETURN-CODE
018600             MOVE "ACCOUNT IS NOT ACTIVE" TO LK-RETURN-MSG
018700         ELSE
018800             PERFORM 2100-APPLY-AMOUNT THRU 2100-EXIT.
018900 2000-EXIT.
019000     EXIT.
019100*
019200*****************************************************************
019300* THE SET FUNCTION (USED DURING TRADE SETTLEMENT) DELIBERATELY
019400* SKIPS THE ACTIVE-ACCOUNT EDIT ABOVE -- THE BUYING-POWER CHECK AT
019500* ORDER ENTRY IS THE CONTROL FOR THAT PATH, PER CR-0104.
019600*****************************************************************
019700 2100-APPLY-AMOUNT.
019800     IF LK-FUNC-DEPOSIT
019900         ADD LK-AMOUNT TO ACCT-BALANCE
020000     ELSE
020100         IF LK-FUNC-SET
020200             MOVE LK-AMOUNT TO ACCT-BALANCE
020300         ELSE
020400             IF ACCT-BALANCE < LK-AMOUNT
020500                 MOVE "1" TO LK-RETURN-CODE
020600                 MOVE "WITHDRAWAL EXCEEDS ACCOUNT BALANCE" TO
020700                     LK-RETURN-MSG
020800             ELSE
020900                 SUBTRACT LK-AMOUNT FROM ACCT-BALANCE.
021000     IF LK-RETURN-OK
021100         ACCEPT ACCT-LAST-ACT-DTE-R FROM DATE YYYYMMDD
021200         REWRITE ACCT-MASTER-RECORD
021300         IF NOT STATUS-1-OK OF ACCT-FILE-STATUS
021400             MOVE "1" TO LK-RETURN-CODE
021500             MOVE "REWRITE FAILED ON ACCOUNT MASTER" TO
021600                 LK-RETURN-MSG.
021700 2100-EXIT.
021800     EXIT.
021900*
022000*****************************************************************
022100* RETURN THE CURRENT BALANCE IN LK-AMOUNT WITHOUT POSTING ANYTHING
022200* -- NO ACTIVE-STATUS EDIT, NO REWRITE.  USED BY A CALLER (SEE
022300* TRDEXE CR-0348) THAT MUST COMPUTE A NEW BALANCE ITSELF BEFORE
022400* ISSUING SET.
022500*****************************************************************
022600 3000-INQUIRE-BALANCE.
022700     MOVE LK-ACCT-ID TO ACCT-ID.
022800     READ ACCT-MASTER-FILE.
022900     IF NOT STATUS-1-OK OF ACCT-FILE-STATUS
023000         MOVE "1" TO LK-RETURN-CODE
023100         MOVE "ACCOUNT NOT FOUND" TO LK-RETURN-MSG
023200     ELSE
023300         MOVE ACCT-BALANCE TO LK-AMOUNT.
023400 3000-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800* CLOSE THE ACCOUNT MASTER -- CALLED ONCE BY THE DRIVER PROGRAM
023900* IMMEDIATELY BEFORE ITS OWN STOP RUN
024000*****************************************************************
024100 8000-CLOSE-ACCT-FILE.
024200     IF WS-ACCT-FILE-IS-OPEN
024300         CLOSE ACCT-MASTER-FILE
024400         MOVE "N" TO WS-FILE-OPEN-SW.
024500 8000-EXIT.
024600     EXIT.
