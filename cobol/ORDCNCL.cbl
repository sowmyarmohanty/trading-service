000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/ORDCNCL.cbl  $Revision: 1.7 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/ORDCNCL.cbl  $Revision: 1.7 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ORDCNCL.
001000 AUTHOR.        J WHITFIELD.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  02/14/1992.
001300 DATE-COMPILED. 02/14/1992.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1992-02-14  JWF  CR-0038  ORIGINAL VERSION.  READS CANCEL-REQUEST
002000*                            TRANSACTIONS AND CALLS ORDSTAT TO MOVE
002100*                            EACH REQUESTED ORDER TO CANCELLED.
002200* 1993-02-11  ROK  CR-0079  CANCEL NO LONGER TOUCHES THE ACCOUNT
002300*                            BALANCE -- FUNDS ARE HELD, NOT DEBITED,
002400*                            AT ORDER ENTRY, SO THERE IS NOTHING TO
002500*                            RELEASE HERE.
002600* 1996-01-19  SDP  CR-0198  ADDED ORD-CNCL-REJECT-FILE FOR TRADING
002700*                            DESK EXCEPTION REVIEW.
002800* 1998-10-22  MDL  CR-0261  Y2K -- REVIEWED, NO DATE FIELDS OWNED
002900*                            BY THIS PROGRAM.
003000* 2001-06-04  MDL  CR-0304  END-OF-RUN COUNTS ADDED TO RUN LOG.
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  GULF-AS400.
003500 OBJECT-COMPUTER.  GULF-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003700                    UPSI-0 ON STATUS IS ORDCNCL-TRACE-ON.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ORD-CNCL-REQUEST-FILE ASSIGN "ORDCNC.IT"
004200         ORGANIZATION LINE SEQUENTIAL.
004300*
004400     SELECT ORD-CNCL-REJECT-FILE ASSIGN "ORDCNR.IT"
004500         ORGANIZATION LINE SEQUENTIAL.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  ORD-CNCL-REQUEST-FILE
005100     LABEL RECORD IS STANDARD
005200     RECORD CONTAINS 10 CHARACTERS.
005300 01  IN-CNCL-REQUEST.
005400     05  IN-CNCL-ORD-ID              PIC 9(09).
005500     05  FILLER                      PIC X(01).
005600*
005700 FD  ORD-CNCL-REJECT-FILE
005800     LABEL RECORD IS OMITTED
005900     RECORD CONTAINS 80 CHARACTERS.
006000 01  ORD-CNCL-REJECT-LINE.
006100     05  RJ-ORD-ID                   PIC 9(09).
006200     05  FILLER                      PIC X(01)   VALUE SPACE.
006300     05  RJ-REASON                   PIC X(40).
006400     05  FILLER                      PIC X(30)   VALUE SPACES.
006500*
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800* RUN SWITCHES AND COUNTERS
006900*****************************************************************
007000 01  WS-SWITCHES.
007100     05  WS-EOF-SW                   PIC X       VALUE "N".
007200         88  WS-EOF-REACHED              VALUE "Y".
007300     05  FILLER                      PIC X(03).
007400*
007500 01  WS-COUNTERS.
007600     05  WS-REQUEST-CTR              PIC S9(9)   COMP VALUE ZERO.
007700     05  WS-CANCEL-CTR               PIC S9(9)   COMP VALUE ZERO.
007800     05  WS-REJECT-CTR               PIC S9(9)   COMP VALUE ZERO.
007900     05  FILLER                      PIC X(04).
008000*
008100*****************************************************************
008200* WS-RUN-DATE-WORK IS STAMPED AT RUN START AND DISPLAYED ON THE
008300* RUN-STARTED TRACE LINE.  WS-KEY-EDIT-WORK CARRIES AN ALPHA VIEW OF
008400* THE ORDER ID -- RESERVED FOR THE EXCEPTION-LOG LAYOUT PLANNED
008500* UNDER CR-0347, NOT YET WIRED IN.
008600*****************************************************************
008700 01  WS-RUN-DATE-WORK.
008800     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08)   VALUE ZERO.
008900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
009000         10  WS-RUN-CENTURY          PIC 9(02).
009100         10  WS-RUN-YY               PIC 9(02).
009200         10  WS-RUN-MM               PIC 9(02).
009300         10  WS-RUN-DD               PIC 9(02).
009400     05  FILLER                      PIC X(08).
009500*
009600 01  WS-KEY-EDIT-WORK.
009700     05  WS-EDIT-ORD-ID              PIC 9(09)   VALUE ZERO.
009800     05  WS-EDIT-ORD-ID-R REDEFINES WS-EDIT-ORD-ID
009900                                     PIC X(09).
010000     05  WS-EDIT-ORD-ID-2            PIC 9(09)   VALUE ZERO.
010100     05  WS-EDIT-ORD-ID-2-R REDEFINES WS-EDIT-ORD-ID-2
010200                                     PIC X(09).
010300     05  FILLER                      PIC X(10).
010400*
010500 01  ORDSTAT-PARM-AREA.
010600     05  ORDSTAT-FUNCTION-CODE       PIC X(07).
010700     05  ORDSTAT-ORD-ID              PIC 9(09).
010800     05  ORDSTAT-RETURN-CODE         PIC X(01).
010900         88  ORDSTAT-RETURN-OK           VALUE "0".
011000     05  ORDSTAT-RETURN-MSG          PIC X(40).
011100     05  FILLER                      PIC X(05).
011200*
011300 PROCEDURE DIVISION.
011400*
011500 0000-MAIN-LINE.
011600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011700     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
011800         UNTIL WS-EOF-REACHED.
011900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
012000     STOP RUN.
012100*
012200*****************************************************************
012300* OPEN FILES, OPEN THE ORDER MASTER VIA ORDSTAT, PRIME THE READ
012400*****************************************************************
012500 1000-INITIALIZE.
012600     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
012700     OPEN INPUT  ORD-CNCL-REQUEST-FILE.
012800     OPEN OUTPUT ORD-CNCL-REJECT-FILE.
012900     MOVE "OPEN   " TO ORDSTAT-FUNCTION-CODE.
013000     CALL "ORDSTAT" USING ORDSTAT-PARM-AREA.
013100     DISPLAY "ORDCNCL - ORDER CANCEL RUN STARTED, RUN DATE "
013200         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
013300     PERFORM 9100-READ-REQUEST THRU 9100-EXIT.
013400 1000-EXIT.
013500     EXIT.
013600*
013700*****************************************************************
013800* CANCEL ONE ORDER, VIA ORDSTAT, AND LOG THE RESULT
013900*****************************************************************
014000 2000-PROCESS-REQUEST.
014100     ADD 1 TO WS-REQUEST-CTR.
014200     IF ORDCNCL-TRACE-ON
014300         DISPLAY "ORDCNCL - CANCELLING ORDER " IN-CNCL-ORD-ID.
014400     MOVE "CANCEL " TO ORDSTAT-FUNCTION-CODE.
014500     MOVE IN-CNCL-ORD-ID TO ORDSTAT-ORD-ID.
014600     CALL "ORDSTAT" USING ORDSTAT-PARM-AREA.
014700     IF ORDSTAT-RETURN-OK
014800         ADD 1 TO WS-CANCEL-CTR
014900     ELSE
015000         ADD 1 TO WS-REJECT-CTR
015100         MOVE IN-CNCL-ORD-ID TO RJ-ORD-ID
015200         MOVE ORDSTAT-RETURN-MSG TO RJ-REASON
015300         WRITE ORD-CNCL-REJECT-LINE.
015400     PERFORM 9100-READ-REQUEST THRU 9100-EXIT.
015500 2000-EXIT.
015600     EXIT.
015700*
015800*****************************************************************
015900* CLOSE THE ORDER MASTER VIA ORDSTAT, CLOSE OUR OWN FILES, REPORT
016000*****************************************************************
016100 9000-TERMINATE.
016200     MOVE "CLOSE  " TO ORDSTAT-FUNCTION-CODE.
016300     CALL "ORDSTAT" USING ORDSTAT-PARM-AREA.
016400     CLOSE ORD-CNCL-REQUEST-FILE
016500           ORD-CNCL-REJECT-FILE.
016600     DISPLAY "ORDCNCL - REQUESTS READ    = " WS-REQUEST-CTR.
016700     DISPLAY "ORDCNCL - ORDERS CANCELLED = " WS-CANCEL-CTR.
016800     DISPLAY "ORDCNCL - REQUESTS REJECTED= " WS-REJECT-CTR.
016900 9000-EXIT.
017000     EXIT.
017100*
017200*****************************************************************
017300* READ THE NEXT CANCEL REQUEST
017400*****************************************************************
017500 9100-READ-REQUEST.
017600     READ ORD-CNCL-REQUEST-FILE
017700         AT END
017800             MOVE "Y" TO WS-EOF-SW.
017900 9100-EXIT.
018000     EXIT.
