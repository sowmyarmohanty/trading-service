000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) applib/ORDSYS/ORDENT.cbl  $Revision: 1.9 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/ORDENT.cbl  $Revision: 1.9 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ORDENT.
001000 AUTHOR.        J WHITFIELD.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  11/11/1991.
001300 DATE-COMPILED. 11/11/1991.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1991-11-11  JWF  CR-0002  ORIGINAL VERSION.  READS INCOMING
002000*                            ORDER-REQUEST TRANSACTIONS, VALIDATES
002100*                            AGAINST THE ACCOUNT AND STOCK MASTERS,
002200*                            AND WRITES PENDING ORDER RECORDS.
002300* 1992-04-02  JWF  CR-0041  ADDED LIMIT/STOP_LOSS PRICE-REQUIRED
002400*                            EDIT (2300-VALIDATE-PRICE).
002500* 1992-09-30  ROK  CR-0068  ADDED STOP_LOSS AS A VALID ORDER TYPE.
002600* 1993-02-11  ROK  CR-0079  ADDED BUYING-POWER CHECK ON BUY SIDE
002700*                            ONLY, PER TRADING DESK REQUEST.
002800* 1993-07-08  ROK  CR-0104  REPLACED ONLINE FUND-PRICE LOOKUP WITH
002900*                            DIRECT READ OF STOCK MASTER -- MARKET
003000*                            ORDER PRICE NOW COMES STRAIGHT FROM
003100*                            STK-CURRENT-PRICE.
003200* 1996-01-19  SDP  CR-0198  ADDED ORD-REJECT-FILE FOR TRADING DESK
003300*                            EXCEPTION REVIEW; REJECTS NO LONGER
003400*                            SILENTLY DROPPED FROM THE RUN.
003500* 1998-10-22  MDL  CR-0261  Y2K -- ORD-ENTRY-DTE NOW CARRIES A
003600*                            4-DIGIT CENTURY/YEAR (SEE ORDNREC).
003700* 2001-06-04  MDL  CR-0304  END-OF-RUN COUNTS ADDED TO RUN LOG.
003800* 2003-08-14  SDP  CR-0348  IN-ORDER-REQUEST RECORD CONTAINS WAS
003900*                            STILL SHOWING 50 AFTER THE FILLER BYTE
004000*                            WAS ADDED UNDER THE PERIODIC LAYOUT
004100*                            REVIEW -- CORRECTED TO 52 TO MATCH THE
004200*                            01-LEVEL.  UPSTREAM EXTRACT UNCHANGED.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  GULF-AS400.
004700 OBJECT-COMPUTER.  GULF-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004900                    UPSI-0 ON STATUS IS ORDENT-TRACE-ON.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ORD-REQUEST-FILE ASSIGN "ORDREQ.IT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500*
005600     SELECT ACCT-MASTER-FILE ASSIGN "ACCTMST.IT"
005700         ORGANIZATION INDEXED
005800         ACCESS DYNAMIC
005900         RECORD KEY ACCT-ID
006000         STATUS ACCT-STATUS-1 ACCT-STATUS-2.
006100*
006200     SELECT STOCK-MASTER-FILE ASSIGN "STOKMST.IT"
006300         ORGANIZATION INDEXED
006400         ACCESS DYNAMIC
006500         RECORD KEY STK-ID
006600         STATUS STK-STATUS-1 STK-STATUS-2.
006700*
006800     SELECT ORDER-MASTER-FILE ASSIGN "ORDRMST.IT"
006900         ORGANIZATION INDEXED
007000         ACCESS DYNAMIC
007100         RECORD KEY ORD-ID
007200         ALTERNATE RECORD KEY ORD-MATCH-KEY WITH DUPLICATES
007300         ALTERNATE RECORD KEY ORD-ACCT-ID WITH DUPLICATES
007400         STATUS ORD-STATUS-1 ORD-STATUS-2.
007500*
007600     SELECT ORD-REJECT-FILE ASSIGN "ORDREJ.IT"
007700         ORGANIZATION LINE SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  ORD-REQUEST-FILE
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 52 CHARACTERS.
008500 01  IN-ORDER-REQUEST.
008600     05  IN-ACCT-ID                  PIC 9(09).
008700     05  IN-STK-ID                   PIC 9(09).
008800     05  IN-ORD-TYPE                 PIC X(09).
008900     05  IN-ORD-SIDE                 PIC X(04).
009000     05  IN-ORD-QUANTITY             PIC 9(07).
009100     05  IN-ORD-PRICE                PIC S9(09)V9999.
009200     05  FILLER                      PIC X(01).
009300*
009400 FD  ACCT-MASTER-FILE; RECORD 97.
009500 01  ACCT-MASTER-RECORD.
009600     COPY ACCTREC.
009700*
009800 FD  STOCK-MASTER-FILE; RECORD 124.
009900 01  STOCK-MASTER-RECORD.
010000     COPY STOKREC.
010100*
010200 FD  ORDER-MASTER-FILE; RECORD 89.
010300 01  ORDER-MASTER-RECORD.
010400     COPY ORDNREC.
010500*
010600 FD  ORD-REJECT-FILE
010700     LABEL RECORD IS OMITTED
010800     RECORD CONTAINS 80 CHARACTERS.
010900 01  ORD-REJECT-LINE.
011000     05  RJ-ACCT-ID                  PIC 9(09).
011100     05  FILLER                      PIC X(01)   VALUE SPACE.
011200     05  RJ-STK-ID                   PIC 9(09).
011300     05  FILLER                      PIC X(01)   VALUE SPACE.
011400     05  RJ-REASON                   PIC X(40).
011500     05  FILLER                      PIC X(20)   VALUE SPACES.
011600*
011700 WORKING-STORAGE SECTION.
011800*****************************************************************
011900* RUN SWITCHES AND COUNTERS
012000*****************************************************************
012100 01  WS-SWITCHES.
012200     05  WS-EOF-SW                   PIC X       VALUE "N".
012300         88  WS-EOF-REACHED              VALUE "Y".
012400     05  WS-REJECT-SW                PIC X       VALUE "N".
012500         88  WS-ORDER-REJECTED           VALUE "Y".
012600     05  FILLER                      PIC X(03).
012700*
012800 01  WS-COUNTERS.
012900     05  WS-REQUEST-CTR              PIC S9(9)   COMP VALUE ZERO.
013000     05  WS-ACCEPT-CTR               PIC S9(9)   COMP VALUE ZERO.
013100     05  WS-REJECT-CTR               PIC S9(9)   COMP VALUE ZERO.
013200     05  FILLER                      PIC X(04).
013300*
013400 01  WS-REJECT-REASON                PIC X(40)   VALUE SPACES.
013500*
013600 01  WS-WORK-FIGURES.
013700     05  WS-EFFECTIVE-PRICE          PIC S9(09)V9999 VALUE ZERO.
013800     05  WS-REQUIRED-AMOUNT          PIC S9(15)V9999 VALUE ZERO.
013900     05  FILLER                      PIC X(06).
014000*
014100*****************************************************************
014200* WS-RUN-DATE-WORK IS STAMPED AT RUN START AND DISPLAYED ON THE
014300* RUN-STARTED TRACE LINE.  WS-KEY-EDIT-WORK CARRIES ALPHA VIEWS OF
014400* THE ACCOUNT AND STOCK IDS -- RESERVED FOR THE EXCEPTION-LOG LAYOUT
014500* PLANNED UNDER CR-0347, NOT YET WIRED IN.
014600*****************************************************************
014700 01  WS-RUN-DATE-WORK.
014800     05  WS-RUN-DATE-CCYYMMDD        PIC 9(08)   VALUE ZERO.
014900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
015000         10  WS-RUN-CENTURY          PIC 9(02).
015100         10  WS-RUN-YY               PIC 9(02).
015200         10  WS-RUN-MM               PIC 9(02).
015300         10  WS-RUN-DD               PIC 9(02).
015400     05  FILLER                      PIC X(08).
015500*
015600 01  WS-KEY-EDIT-WORK.
015700     05  WS-EDIT-ACCT-ID             PIC 9(09)   VALUE ZERO.
015800     05  WS-EDIT-ACCT-ID-R REDEFINES WS-EDIT-ACCT-ID
015900                                     PIC X(09).
016000     05  WS-EDIT-STK-ID              PIC 9(09)   VALUE ZERO.
016100     05  WS-EDIT-STK-ID-R REDEFINES WS-EDIT-STK-ID
016200                                     PIC X(09).
016300     05  FILLER                      PIC X(10).
016400*
016500*****************************************************************
016600* FILE-STATUS GROUPS -- ONE PER FILE, SHARED COPY MEMBER
016700*****************************************************************
016800 01  ACCT-FILE-STATUS.
016900     COPY FSTATUS REPLACING STATUS-1 BY ACCT-STATUS-1
017000                             STATUS-2 BY ACCT-STATUS-2.
017100 01  STK-FILE-STATUS.
017200     COPY FSTATUS REPLACING STATUS-1 BY STK-STATUS-1
017300                             STATUS-2 BY STK-STATUS-2.
017400 01  ORD-FILE-STATUS.
017500     COPY FSTATUS REPLACING STATUS-1 BY ORD-STATUS-1
017600                             STATUS-2 BY ORD-STATUS-2.
017700*
017800 PROCEDURE DIVISION.
017900*
018000 0000-MAIN-LINE.
018100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018200     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
018300         UNTIL WS-EOF-REACHED.
018400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018500     STOP RUN.
018600*
018700*****************************************************************
018800* OPEN FILES, PRIME THE READ
018900*****************************************************************
019000 1000-INITIALIZE.
019100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
019200     OPEN INPUT  ORD-REQUEST-FILE.
019300     OPEN INPUT  ACCT-MASTER-FILE.
019400     OPEN INPUT  STOCK-MASTER-FILE.
019500     OPEN I-O    ORDER-MASTER-FILE.
019600     OPEN OUTPUT ORD-REJECT-FILE.
019700     DISPLAY "ORDENT - ORDER ENTRY RUN STARTED, RUN DATE "
019800         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
019900     PERFORM 9100-READ-REQUEST THRU 9100-EXIT.
020000 1000-EXIT.
020100     EXIT.
020200*
020300*****************************************************************
020400* VALIDATE ONE ORDER REQUEST AND, IF IT PASSES, WRITE IT PENDING
020500*****************************************************************
020600 2000-PROCESS-REQUEST.
020700     ADD 1 TO WS-REQUEST-CTR.
020800     MOVE "N" TO WS-REJECT-SW.
020900     MOVE SPACES TO WS-REJECT-REASON.
021000     PERFORM 2100-VALIDATE-ACCOUNT THRU 2100-EXIT.
021100     IF NOT WS-ORDER-REJECTED
021200         PERFORM 2200-VALIDATE-STOCK THRU 2200-EXIT.
021300     IF NOT WS-ORDER-REJECTED
021400         PERFORM 2300-VALIDATE-PRICE THRU 2300-EXIT.
021500     IF NOT WS-ORDER-REJECTED
021600         PERFORM 2400-COMPUTE-EFF-PRICE THRU 2400-EXIT
021700         PERFORM 2500-CHECK-BUYING-POWER THRU 2500-EXIT.
021800     IF WS-ORDER-REJECTED
021900         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
022000     ELSE
022100         PERFORM 2600-WRITE-ORDER THRU 2600-EXIT.
022200     PERFORM 9100-READ-REQUEST THRU 9100-EXIT.
022300 2000-EXIT.
022400     EXIT.
022500*
022600*****************************************************************
022700* ACCOUNT MUST EXIST AND MUST BE ACTIVE
022800*****************************************************************
022900 2100-VALIDATE-ACCOUNT.
023000     IF ORDENT-TRACE-ON
023100         DISPLAY "ORDENT - VALIDATING ACCOUNT " IN-ACCT-ID.
023200     MOVE IN-ACCT-ID TO ACCT-ID.
023300     READ ACCT-MASTER-FILE.
023400     IF NOT STATUS-1-OK OF ACCT-FILE-STATUS
023500         MOVE "Y" TO WS-REJECT-SW
023600         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
023700     ELSE
023800         IF NOT ACCT-STATUS-ACTIVE
023900             MOVE "Y" TO WS-REJECT-SW
024000             MOVE "ACCOUNT IS NOT ACTIVE" TO WS-REJECT-REASON.
024100 2100-EXIT.
024200     EXIT.
024300*
024400*****************************************************************
024500* STOCK MUST EXIST
024600*****************************************************************
024700 2200-VALIDATE-STOCK.
024800     MOVE IN-STK-ID TO STK-ID.
024900     READ STOCK-MASTER-FILE.
025000     IF NOT STATUS-1-OK OF STK-FILE-STATUS
025100         MOVE "Y" TO WS-REJECT-SW
025200         MOVE "STOCK NOT FOUND" TO WS-REJECT-REASON.
025300 2200-EXIT.
025400     EXIT.
025500*
025600*****************************************************************
025700* LIMIT AND STOP_LOSS ORDERS MUST CARRY AN EXPLICIT PRICE
025800*****************************************************************
025900 2300-VALIDATE-PRICE.
026000     IF (IN-ORD-TYPE = "LIMIT    " OR "STOP_LOSS")
026100             AND IN-ORD-PRICE = ZERO
026200         MOVE "Y" TO WS-REJECT-SW
026300         MOVE "PRICE IS REQUIRED FOR LIMIT AND STOP_LOSS" TO
026400             WS-REJECT-REASON.
026500 2300-EXIT.
026600     EXIT.
026700*
026800*****************************************************************
026900* MARKET ORDERS PRICE FROM THE STOCK MASTER; OTHERS KEEP THE
027000* SUBMITTED PRICE
027100*****************************************************************
027200 2400-COMPUTE-EFF-PRICE.
027300     IF IN-ORD-TYPE = "MARKET   "
027400         MOVE STK-CURRENT-PRICE TO WS-EFFECTIVE-PRICE
027500     ELSE
027600         MOVE IN-ORD-PRICE TO WS-EFFECTIVE-PRICE.
027700 2400-EXIT.
027800     EXIT.
027900*
028000*****************************************************************
028100* BUY ORDERS MUST BE COVERED BY THE ACCOUNT'S CASH BALANCE.
028200* NO EQUIVALENT CHECK IS MADE ON THE SELL SIDE AT INTAKE --
028300* SHARE AVAILABILITY IS ENFORCED LATER BY PORTHOLD AT SETTLEMENT.
028400*****************************************************************
028500 2500-CHECK-BUYING-POWER.
028600     IF IN-ORD-SIDE = "BUY "
028700         COMPUTE WS-REQUIRED-AMOUNT ROUNDED =
028800                 WS-EFFECTIVE-PRICE * IN-ORD-QUANTITY
028900         IF ACCT-BALANCE < WS-REQUIRED-AMOUNT
029000             MOVE "Y" TO WS-REJECT-SW
029100             MOVE "INSUFFICIENT BALANCE" TO WS-REJECT-REASON.
029200 2500-EXIT.
029300     EXIT.
029400*
029500*****************************************************************
029600* ORDER PASSED ALL EDITS -- WRITE IT PENDING TO THE ORDER MASTER
029700*****************************************************************
029800 2600-WRITE-ORDER.
029900     ADD 1 TO WS-ACCEPT-CTR.
030000     MOVE IN-ACCT-ID TO ORD-ACCT-ID OF ORDER-MASTER-RECORD.
030100     MOVE IN-STK-ID TO ORD-STK-ID OF ORDER-MASTER-RECORD.
030200     MOVE IN-ORD-TYPE TO ORD-TYPE OF ORDER-MASTER-RECORD.
030300     MOVE IN-ORD-SIDE TO ORD-SIDE OF ORDER-MASTER-RECORD.
030400     MOVE IN-ORD-QUANTITY TO ORD-QUANTITY OF ORDER-MASTER-RECORD.
030500     MOVE WS-EFFECTIVE-PRICE TO ORD-PRICE OF ORDER-MASTER-RECORD.
030600     SET ORD-STATUS-PENDING OF ORDER-MASTER-RECORD TO TRUE.
030700     ACCEPT ORD-ENTRY-DTE-R OF ORDER-MASTER-RECORD FROM DATE
030800         YYYYMMDD.
030900     MOVE WS-REQUEST-CTR TO ORD-ID OF ORDER-MASTER-RECORD.
031000     WRITE ORDER-MASTER-RECORD.
031100     IF NOT STATUS-1-OK OF ORD-FILE-STATUS
031200         DISPLAY "ORDENT - ORDER MASTER WRITE FAILED, STATUS = "
031300             ORD-STATUS-1.
031400 2600-EXIT.
031500     EXIT.
031600*
031700*****************************************************************
031800* ORDER FAILED ONE OR MORE EDITS -- LOG IT FOR THE TRADING DESK
031900*****************************************************************
032000 2900-WRITE-REJECT.
032100     ADD 1 TO WS-REJECT-CTR.
032200     MOVE IN-ACCT-ID TO RJ-ACCT-ID.
032300     MOVE IN-STK-ID TO RJ-STK-ID.
032400     MOVE WS-REJECT-REASON TO RJ-REASON.
032500     WRITE ORD-REJECT-LINE.
032600 2900-EXIT.
032700     EXIT.
032800*
032900*****************************************************************
033000* CLOSE UP AND REPORT RUN TOTALS
033100*****************************************************************
033200 9000-TERMINATE.
033300     CLOSE ORD-REQUEST-FILE
033400           ACCT-MASTER-FILE
033500           STOCK-MASTER-FILE
033600           ORDER-MASTER-FILE
033700           ORD-REJECT-FILE.
033800     DISPLAY "ORDENT - REQUESTS READ    = " WS-REQUEST-CTR.
033900     DISPLAY "ORDENT - ORDERS ACCEPTED  = " WS-ACCEPT-CTR.
034000     DISPLAY "ORDENT - ORDERS REJECTED  = " WS-REJECT-CTR.
034100 9000-EXIT.
034200     EXIT.
034300*
034400*****************************************************************
034500* READ THE NEXT ORDER REQUEST
034600*****************************************************************
034700 9100-READ-REQUEST.
034800     READ ORD-REQUEST-FILE
034900         AT END
035000             MOVE "Y" TO WS-EOF-SW.
035100 9100-EXIT.
035200     EXIT.
