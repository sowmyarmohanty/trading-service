000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/ORDMTCH.cbl  $Revision: 1.5 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/ORDMTCH.cbl  $Revision: 1.5 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ORDMTCH.
001000 AUTHOR.        S PRUITT.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  07/08/1993.
001300 DATE-COMPILED. 07/08/1993.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1993-07-08  SDP  CR-0104  ORIGINAL VERSION.  BATCH DRIVER, RUN ONE
002000*                            TIME PER MATCHING CYCLE.  READS THE ORDER
002100*                            MASTER VIA ORD-MATCH-KEY (STOCK/STATUS),
002200*                            BUILDS A BUY TABLE AND A SELL TABLE FOR
002300*                            EACH STOCK ON THE FLY, MATCHES AT THE
002400*                            STOCK BREAK, AND CALLS TRDEXE TO SETTLE
002500*                            EACH PAIR IT FINDS.
002600* 1996-01-19  SDP  CR-0198  ADDED RUN-LOG COUNTS OF ORDERS READ,
002700*                            PAIRS MATCHED, AND SETTLEMENTS REJECTED.
002800* 1998-10-22  MDL  CR-0261  Y2K -- REVIEWED, NO DATE FIELDS OWNED
002900*                            BY THIS PROGRAM.
003000* 2001-06-04  MDL  CR-0304  RAISED WS-BUY-TABLE/WS-SELL-TABLE FROM
003100*                            100 TO 300 ENTRIES -- OPTIONS DESK RUNS
003200*                            WERE TRUNCATING ON THE MOST LIQUID NAMES.
003300* 2003-05-30  MDL  CR-0339  A SELL ORDER MAY SATISFY ONLY ONE BUY
003400*                            ORDER PER PASS -- ADDED WS-SELL-MATCHED-SW
003500*                            TO STOP A DOUBLE-COUNTED FILL WE SAW ON
003600*                            THE THINLY TRADED PREFERRED ISSUES.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  GULF-AS400.
004100 OBJECT-COMPUTER.  GULF-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                    UPSI-0 ON STATUS IS ORDMTCH-TRACE-ON.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ORDER-MASTER-FILE ASSIGN "ORDRMST.IT"
004800         ORGANIZATION INDEXED
004900         ACCESS DYNAMIC
005000         RECORD KEY ORD-ID
005100         ALTERNATE RECORD KEY ORD-MATCH-KEY WITH DUPLICATES
005200         ALTERNATE RECORD KEY ORD-ACCT-ID WITH DUPLICATES
005300         STATUS ORD-STATUS-1 ORD-STATUS-2.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  ORDER-MASTER-FILE; RECORD 89.
005900 01  ORDER-MASTER-RECORD.
006000     COPY ORDNREC.
006100*
006200 WORKING-STORAGE SECTION.
006300*****************************************************************
006400* CONTROL-BREAK STATE -- ONE STOCK'S WORTH OF PENDING ORDERS IS
006500* ACCUMULATED IN THE TWO TABLES BELOW, THEN MATCHED, THEN THE
006600* TABLES ARE CLEARED FOR THE NEXT STOCK
006700*****************************************************************
006800 01  WS-SWITCHES.
006900     05  WS-EOF-SW                    PIC X       VALUE "N".
007000         88  WS-NO-MORE-ORDERS            VALUE "Y".
007100     05  WS-FIRST-RECORD-SW            PIC X       VALUE "Y".
007200         88  WS-FIRST-RECORD               VALUE "Y".
007300     05  FILLER                        PIC X(03).
007400*
007500 01  WS-COUNTERS.
007600     05  WS-ORDERS-READ-CTR            PIC S9(9)   COMP VALUE ZERO.
007700     05  WS-PAIRS-MATCHED-CTR          PIC S9(9)   COMP VALUE ZERO.
007800     05  WS-SETTLE-REJECT-CTR          PIC S9(9)   COMP VALUE ZERO.
007900     05  WS-BUY-COUNT                  PIC S9(9)   COMP VALUE ZERO.
008000     05  WS-SELL-COUNT                 PIC S9(9)   COMP VALUE ZERO.
008100     05  FILLER                        PIC X(04).
008200*
008300 01  WS-BREAK-FIELDS.
008400     05  WS-PREV-STK-ID                PIC 9(09)   VALUE ZERO.
008500     05  WS-CURR-STK-ID                PIC 9(09)   VALUE ZERO.
008600     05  FILLER                        PIC X(04).
008700*
008800 01  WS-BUY-TABLE.
008900     05  WS-BUY-ENTRY OCCURS 300 TIMES INDEXED BY WS-BUY-IDX
009000                                                   WS-BUY-SCAN-IDX.
009100         10  WS-BUY-ORD-ID              PIC 9(09).
009200         10  WS-BUY-PRICE               PIC S9(09)V9999.
009300         10  WS-BUY-MARKET-SW           PIC X.
009400             88  WS-BUY-IS-MARKET           VALUE "Y".
009500         10  FILLER                     PIC X(02).
009600*
009700 01  WS-SELL-TABLE.
009800     05  WS-SELL-ENTRY OCCURS 300 TIMES INDEXED BY WS-SELL-IDX
009900                                                    WS-SELL-SCAN-IDX.
010000         10  WS-SELL-ORD-ID             PIC 9(09).
010100         10  WS-SELL-PRICE              PIC S9(09)V9999.
010200         10  WS-SELL-MARKET-SW          PIC X.
010300             88  WS-SELL-IS-MARKET          VALUE "Y".
010400         10  WS-SELL-MATCHED-SW         PIC X.
010500             88  WS-SELL-IS-MATCHED         VALUE "Y".
010600         10  FILLER                     PIC X(01).
010700*
010800 01  WS-PAIR-FOUND-SW                  PIC X       VALUE "N".
010900     88  WS-PAIR-WAS-FOUND                 VALUE "Y".
011000*
011100*****************************************************************
011200* WS-RUN-DATE-WORK IS STAMPED AT RUN START AND DISPLAYED ON THE
011300* RUN-STARTED TRACE LINE.  WS-KEY-EDIT-WORK CARRIES AN ALPHA VIEW OF
011400* THE CURRENT STOCK ID -- RESERVED FOR THE EXCEPTION-LOG LAYOUT
011500* PLANNED UNDER CR-0347, NOT YET WIRED IN.
011600*****************************************************************
011700 01  WS-RUN-DATE-WORK.
011800     05  WS-RUN-DATE-CCYYMMDD          PIC 9(08)   VALUE ZERO.
011900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
012000         10  WS-RUN-CENTURY            PIC 9(02).
012100         10  WS-RUN-YY                 PIC 9(02).
012200         10  WS-RUN-MM                 PIC 9(02).
012300         10  WS-RUN-DD                 PIC 9(02).
012400     05  FILLER                        PIC X(08).
012500*
012600 01  WS-KEY-EDIT-WORK.
012700     05  WS-EDIT-STK-ID                PIC 9(09)   VALUE ZERO.
012800     05  WS-EDIT-STK-ID-R REDEFINES WS-EDIT-STK-ID
012900                                      PIC X(09).
013000     05  WS-EDIT-BUY-PRICE             PIC S9(09)V9999 VALUE ZERO.
013100     05  WS-EDIT-BUY-PRICE-R REDEFINES WS-EDIT-BUY-PRICE.
013200         10  WS-EDIT-BUY-PRICE-WHOLE   PIC 9(09).
013300         10  WS-EDIT-BUY-PRICE-FRACTION PIC 9(04).
013400     05  FILLER                        PIC X(10).
013500*
013600 01  ORD-FILE-STATUS.
013700     COPY FSTATUS REPLACING STATUS-1 BY ORD-STATUS-1
013800                             STATUS-2 BY ORD-STATUS-2.
013900*
014000 01  TRDEXE-PARM-AREA.
014100     05  TRDEXE-FUNCTION-CODE          PIC X(07).
014200     05  TRDEXE-BUY-ORDER-ID           PIC 9(09).
014300     05  TRDEXE-SELL-ORDER-ID          PIC 9(09).
014400     05  TRDEXE-NEW-PH-ID-BUY          PIC 9(09).
014500     05  TRDEXE-NEW-PH-ID-SELL         PIC 9(09).
014600     05  TRDEXE-RETURN-CODE            PIC X(01).
014700         88  TRDEXE-RETURN-OK              VALUE "0".
014800     05  TRDEXE-RETURN-MSG             PIC X(40).
014900     05  FILLER                        PIC X(05).
015000*
015100 01  WS-NEXT-PH-ID                     PIC 9(09)   VALUE ZERO.
015200*
015300 01  WS-RUN-TOTALS-LINE.
015400     05  FILLER                        PIC X(15) VALUE
015500         "ORDMTCH TOTALS ".
015600     05  FILLER                        PIC X(14) VALUE
015700         "ORDERS READ =>".
015800     05  RT-ORDERS-READ                PIC ZZZZZZZ9.
015900     05  FILLER                        PIC X(16) VALUE
016000         "  PAIRS MATCHED=".
016100     05  RT-PAIRS-MATCHED              PIC ZZZZZZZ9.
016200     05  FILLER                        PIC X(17) VALUE
016300         "  SETTLE REJECTS=".
016400     05  RT-SETTLE-REJECTS             PIC ZZZZZZZ9.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 0000-MAIN-LINE.
016900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
017000     PERFORM 2000-READ-ORDER THRU 2000-EXIT.
017100     PERFORM 3000-PROCESS-ORDERS THRU 3000-EXIT
017200         UNTIL WS-NO-MORE-ORDERS.
017300     IF WS-BUY-COUNT > 0 OR WS-SELL-COUNT > 0
017400         PERFORM 4000-MATCH-CURRENT-STOCK THRU 4000-EXIT.
017500     PERFORM 9000-WRITE-RUN-TOTALS THRU 9000-EXIT.
017600     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
017700     STOP RUN.
017800*
017900*****************************************************************
018000* OPEN THE ORDER MASTER FOR THIS RUN AND OPEN TRDEXE (WHICH IN
018100* TURN OPENS THE THREE SUBORDINATE MASTERS) FOR THE LIFE OF THE
018200* MATCHING PASS
018300*****************************************************************
018400 1000-OPEN-FILES.
018500     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
018600     OPEN INPUT ORDER-MASTER-FILE.
018700     MOVE "OPEN   " TO TRDEXE-FUNCTION-CODE.
018800     CALL "TRDEXE" USING TRDEXE-PARM-AREA.
018900     DISPLAY "ORDMTCH - MATCHING RUN STARTED, RUN DATE "
019000         WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
019100 1000-EXIT.
019200     EXIT.
019300*
019400*****************************************************************
019500* READ THE ORDER MASTER SEQUENTIALLY BY ORD-MATCH-KEY (STOCK ID
019600* THEN STATUS).  PENDING SORTS AFTER CANCELLED AND EXECUTED WITHIN
019700* EACH STOCK'S GROUP OF RECORDS, SO WE SIMPLY DISCARD ANY RECORD
019800* THAT IS NOT PENDING AND KEEP READING.
019900*****************************************************************
020000 2000-READ-ORDER.
020100     IF WS-FIRST-RECORD
020200         MOVE "N" TO WS-FIRST-RECORD-SW
020300         MOVE LOW-VALUES TO ORD-MATCH-KEY OF ORDER-MASTER-RECORD
020400         START ORDER-MASTER-FILE KEY NOT LESS THAN ORD-MATCH-KEY
020500             INVALID KEY
020600                 MOVE "Y" TO WS-EOF-SW.
020700     IF NOT WS-NO-MORE-ORDERS
020800         READ ORDER-MASTER-FILE NEXT RECORD
020900             AT END
021000                 MOVE "Y" TO WS-EOF-SW.
021100     IF NOT WS-NO-MORE-ORDERS
021200         ADD 1 TO WS-ORDERS-READ-CTR
021300         IF ORDMTCH-TRACE-ON
021400             DISPLAY "ORDMTCH - READ ORDER " ORD-ID OF
021500                 ORDER-MASTER-RECORD.
021600 2000-EXIT.
021700     EXIT.
021800*
021900*****************************************************************
022000* SKIP NON-PENDING ORDERS.  ON A STOCK BREAK, MATCH THE STOCK
022100* JUST COMPLETED BEFORE STARTING THE NEW ONE'S TABLES.
022200*****************************************************************
022300 3000-PROCESS-ORDERS.
022400     IF NOT ORD-STATUS-PENDING OF ORDER-MASTER-RECORD
022500         PERFORM 2000-READ-ORDER THRU 2000-EXIT
022600     ELSE
022700         MOVE ORD-STK-ID OF ORDER-MASTER-RECORD TO WS-CURR-STK-ID
022800         IF (WS-BUY-COUNT > 0 OR WS-SELL-COUNT > 0)
022900                 AND WS-CURR-STK-ID NOT = WS-PREV-STK-ID
023000             PERFORM 4000-MATCH-CURRENT-STOCK THRU 4000-EXIT.
023100         MOVE WS-CURR-STK-ID TO WS-PREV-STK-ID
023200         PERFORM 3100-ADD-TO-TABLE THRU 3100-EXIT
023300         PERFORM 2000-READ-ORDER THRU 2000-EXIT.
023400 3000-EXIT.
023500     EXIT.
023600*
023700*****************************************************************
023800* ADD THE CURRENT PENDING ORDER TO ITS SIDE'S TABLE
023900*****************************************************************
024000 3100-ADD-TO-TABLE.
024100     IF ORD-SIDE-BUY OF ORDER-MASTER-RECORD
024200         ADD 1 TO WS-BUY-COUNT
024300         SET WS-BUY-IDX TO WS-BUY-COUNT
024400         MOVE ORD-ID OF ORDER-MASTER-RECORD TO
024500             WS-BUY-ORD-ID (WS-BUY-IDX)
024600         MOVE ORD-PRICE OF ORDER-MASTER-RECORD TO
024700             WS-BUY-PRICE (WS-BUY-IDX)
024800         MOVE "N" TO WS-BUY-MARKET-SW (WS-BUY-IDX)
024900         IF ORD-TYPE-MARKET OF ORDER-MASTER-RECORD
025000             MOVE "Y" TO WS-BUY-MARKET-SW (WS-BUY-IDX)
025100     ELSE
025200         IF ORD-SIDE-SELL OF ORDER-MASTER-RECORD
025300             ADD 1 TO WS-SELL-COUNT
025400             SET WS-SELL-IDX TO WS-SELL-COUNT
025500             MOVE ORD-ID OF ORDER-MASTER-RECORD TO
025600                 WS-SELL-ORD-ID (WS-SELL-IDX)
025700             MOVE ORD-PRICE OF ORDER-MASTER-RECORD TO
025800                 WS-SELL-PRICE (WS-SELL-IDX)
025900             MOVE "N" TO WS-SELL-MARKET-SW (WS-SELL-IDX)
026000             MOVE "N" TO WS-SELL-MATCHED-SW (WS-SELL-IDX)
026100             IF ORD-TYPE-MARKET OF ORDER-MASTER-RECORD
026200                 MOVE "Y" TO WS-SELL-MARKET-SW (WS-SELL-IDX).
026300 3100-EXIT.
026400     EXIT.
026500*
026600*****************************************************************
026700* MATCH THE STOCK JUST ACCUMULATED -- FOR EACH BUY ORDER, IN READ
026800* ORDER, SCAN THE SELL TABLE FOR THE FIRST UNMATCHED SELL ORDER
026900* WHERE CANMATCH HOLDS, SETTLE THE PAIR, THEN CLEAR BOTH TABLES
027000* FOR THE NEXT STOCK
027100*****************************************************************
027200 4000-MATCH-CURRENT-STOCK.
027300     PERFORM VARYING WS-BUY-IDX FROM 1 BY 1
027400             UNTIL WS-BUY-IDX > WS-BUY-COUNT
027500         PERFORM 4100-FIND-SELL-MATCH THRU 4100-EXIT
027600         IF WS-PAIR-WAS-FOUND
027700             PERFORM 4200-SETTLE-PAIR THRU 4200-EXIT.
027800     MOVE ZERO TO WS-BUY-COUNT WS-SELL-COUNT.
027900 4000-EXIT.
028000     EXIT.
028100*
028200*****************************************************************
028300* CANMATCH -- EITHER SIDE A MARKET ORDER MATCHES UNCONDITIONALLY;
028400* OTHERWISE THE PAIR MATCHES ONLY IF BUY PRICE >= SELL PRICE.
028500* STOPS AT THE FIRST UNMATCHED SELL ORDER THAT QUALIFIES.
028600*****************************************************************
028700 4100-FIND-SELL-MATCH.
028800     MOVE "N" TO WS-PAIR-FOUND-SW.
028900     PERFORM VARYING WS-SELL-SCAN-IDX FROM 1 BY 1
029000             UNTIL WS-SELL-SCAN-IDX > WS-SELL-COUNT
029100                 OR WS-PAIR-WAS-FOUND
029200         IF NOT WS-SELL-IS-MATCHED (WS-SELL-SCAN-IDX)
029300             IF WS-BUY-IS-MARKET (WS-BUY-IDX)
029400                     OR WS-SELL-IS-MARKET (WS-SELL-SCAN-IDX)
029500                 SET WS-SELL-IDX TO WS-SELL-SCAN-IDX
029600                 MOVE "Y" TO WS-PAIR-FOUND-SW
029700             ELSE
029800                 IF WS-BUY-PRICE (WS-BUY-IDX) NOT LESS THAN
029900                         WS-SELL-PRICE (WS-SELL-SCAN-IDX)
030000                     SET WS-SELL-IDX TO WS-SELL-SCAN-IDX
030100                     MOVE "Y" TO WS-PAIR-FOUND-SW.
030200 4100-EXIT.
030300     EXIT.
030400*
030500*****************************************************************
030600* CALL TRDEXE TO SETTLE THE MATCHED PAIR, MARK THE SELL ORDER
030700* CONSUMED SO A LATER BUY ORDER CANNOT ALSO CLAIM IT
030800*****************************************************************
030900 4200-SETTLE-PAIR.
031000     MOVE "SETTLE " TO TRDEXE-FUNCTION-CODE.
031100     MOVE WS-BUY-ORD-ID (WS-BUY-IDX) TO TRDEXE-BUY-ORDER-ID.
031200     MOVE WS-SELL-ORD-ID (WS-SELL-IDX) TO TRDEXE-SELL-ORDER-ID.
031300     ADD 1 TO WS-NEXT-PH-ID.
031400     MOVE WS-NEXT-PH-ID TO TRDEXE-NEW-PH-ID-BUY.
031500     ADD 1 TO WS-NEXT-PH-ID.
031600     MOVE WS-NEXT-PH-ID TO TRDEXE-NEW-PH-ID-SELL.
031700     CALL "TRDEXE" USING TRDEXE-PARM-AREA.
031800     IF TRDEXE-RETURN-OK
031900         ADD 1 TO WS-PAIRS-MATCHED-CTR
032000         MOVE "Y" TO WS-SELL-MATCHED-SW (WS-SELL-IDX)
032100     ELSE
032200         ADD 1 TO WS-SETTLE-REJECT-CTR
032300         IF ORDMTCH-TRACE-ON
032400             DISPLAY "ORDMTCH - SETTLE REJECTED " TRDEXE-RETURN-MSG.
032500 4200-EXIT.
032600     EXIT.
032700*
032800*****************************************************************
032900* CLOSE THE ORDER MASTER AND TELL TRDEXE TO RELEASE ITS FILES
033000*****************************************************************
033100 8000-CLOSE-FILES.
033200     MOVE "CLOSE  " TO TRDEXE-FUNCTION-CODE.
033300     CALL "TRDEXE" USING TRDEXE-PARM-AREA.
033400     CLOSE ORDER-MASTER-FILE.
033500 8000-EXIT.
033600     EXIT.
033700*
033800*****************************************************************
033900* WRITE THE END-OF-RUN COUNTS TO THE RUN LOG
034000*****************************************************************
034100 9000-WRITE-RUN-TOTALS.
034200     MOVE WS-ORDERS-READ-CTR TO RT-ORDERS-READ.
034300     MOVE WS-PAIRS-MATCHED-CTR TO RT-PAIRS-MATCHED.
034400     MOVE WS-SETTLE-REJECT-CTR TO RT-SETTLE-REJECTS.
034500     DISPLAY WS-RUN-TOTALS-LINE.
034600 9000-EXIT.
034700     EXIT.
