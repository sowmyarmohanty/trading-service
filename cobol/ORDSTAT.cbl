000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/ORDSTAT.cbl  $Revision: 1.6 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/ORDSTAT.cbl  $Revision: 1.6 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    ORDSTAT.
001000 AUTHOR.        R OKONKWO.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  02/14/1992.
001300 DATE-COMPILED. 02/14/1992.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1992-02-14  ROK  CR-0038  ORIGINAL VERSION.  CALLABLE SUBPROGRAM
002000*                            THAT MOVES AN ORDER-MASTER RECORD FROM
002100*                            PENDING TO CANCELLED, KEEPS THE ORDER
002200*                            FILE OPEN ACROSS CALLS FOR THE LIFE
002300*                            OF THE CALLING RUN.
002400* 1993-02-11  ROK  CR-0079  ADDED EXECUTE FUNCTION -- TRDEXE NOW
002500*                            CALLS THIS MODULE INSTEAD OF REWRITING
002600*                            THE ORDER MASTER DIRECTLY.
002700* 1993-07-08  ROK  CR-0104  CONFIRMED WITH TRADING DESK THAT A MATCH
002800*                            SETTLES ONLY THE MATCHED QUANTITY BUT
002900*                            BOTH ORDERS STILL GO TO EXECUTED -- THIS
003000*                            ENGINE DOES NOT CARRY A RESIDUAL ORDER
003100*                            FOR AN UNFILLED REMAINDER.
003200* 1996-01-19  SDP  CR-0198  ADDED LK-RETURN-MSG FOR CALLER LOGGING.
003300* 1998-10-22  MDL  CR-0261  Y2K -- NO DATE FIELDS OWNED BY THIS
003400*                            MODULE; REVIEWED, NO CHANGE REQUIRED.
003500* 2002-03-19  MDL  CR-0311  ADDED CLOSE FUNCTION SO CALLERS CAN
003600*                            RELEASE THE ORDER MASTER BEFORE STOP RUN.
003700* 2003-08-14  SDP  CR-0348  CANCEL/EXECUTE NOW SET WS-READ-RESULT TO
003800*                            THE FOUND/NOT-FOUND CONSTANT INSTEAD OF
003900*                            BRANCHING STRAIGHT OFF THE FILE STATUS,
004000*                            MATCHING THE APPL-CODE CONVENTION THE
004100*                            OLD FUND-PRICE LOOKUP USED.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  GULF-AS400.
004600 OBJECT-COMPUTER.  GULF-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                    UPSI-0 ON STATUS IS ORDSTAT-TRACE-ON.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ORDER-MASTER-FILE ASSIGN "ORDRMST.IT"
005300         ORGANIZATION INDEXED
005400         ACCESS DYNAMIC
005500         RECORD KEY ORD-ID
005600         ALTERNATE RECORD KEY ORD-MATCH-KEY WITH DUPLICATES
005700         ALTERNATE RECORD KEY ORD-ACCT-ID WITH DUPLICATES
005800         STATUS ORD-STATUS-1 ORD-STATUS-2.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  ORDER-MASTER-FILE; RECORD 89.
006400 01  ORDER-MASTER-RECORD.
006500     COPY ORDNREC.
006600*
006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900* READ-RESULT CONSTANTS -- SAME SHAPE AS THE APPL-CODE PAIR THE
007000* FUND-PRICE LOOKUP USED TO RETURN, KEPT HERE FOR THE ORDER-MASTER
007100* KEYED READ IN 2000-CANCEL-ORDER AND 3000-EXECUTE-ORDER.
007200*****************************************************************
007300 77  WS-ORD-REC-FOUND              PIC S9(9) COMP-5 VALUE 1.
007400 77  WS-ORD-REC-NOT-FOUND          PIC S9(9) COMP-5 VALUE 2.
007500 77  WS-READ-RESULT                PIC S9(9) COMP-5 VALUE ZERO.
007600*****************************************************************
007700* MODULE STATE -- FILE STAYS OPEN ACROSS CALLS UNTIL "CLOSE  "
007800*****************************************************************
007900 01  WS-SWITCHES.
008000     05  WS-FILE-OPEN-SW              PIC X       VALUE "N".
008100         88  WS-ORDER-FILE-IS-OPEN        VALUE "Y".
008200     05  FILLER                       PIC X(03).
008300*
008400 01  WS-COUNTERS.
008500     05  WS-CALL-CTR                  PIC S9(9)   COMP VALUE ZERO.
008600     05  FILLER                       PIC X(04).
008700*
008800*****************************************************************
008900* WS-RUN-DATE-WORK IS STAMPED ON THE FIRST OPEN OF EACH RUN AND
009000* DISPLAYED ON THE OPEN TRACE LINE.  WS-KEY-EDIT-WORK CARRIES ALPHA
009100* VIEWS OF THE ORDER ID AND MATCH KEY -- RESERVED FOR THE
009200* EXCEPTION-LOG LAYOUT PLANNED UNDER CR-0347, NOT YET WIRED IN.
009300*****************************************************************
009400 01  WS-RUN-DATE-WORK.
009500     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08)   VALUE ZERO.
009600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
009700         10  WS-RUN-CENTURY           PIC 9(02).
009800         10  WS-RUN-YY                PIC 9(02).
009900         10  WS-RUN-MM                PIC 9(02).
010000         10  WS-RUN-DD                PIC 9(02).
010100     05  FILLER                       PIC X(08).
010200*
010300 01  WS-KEY-EDIT-WORK.
010400     05  WS-EDIT-ORD-ID               PIC 9(09)   VALUE ZERO.
010500     05  WS-EDIT-ORD-ID-R REDEFINES WS-EDIT-ORD-ID
010600                                      PIC X(09).
010700     05  WS-EDIT-MATCH-KEY            PIC 9(09)   VALUE ZERO.
010800     05  WS-EDIT-MATCH-KEY-R REDEFINES WS-EDIT-MATCH-KEY
010900                                      PIC X(09).
011000     05  FILLER                       PIC X(10).
011100*
011200 01  ORD-FILE-STATUS.
011300     COPY FSTATUS REPLACING STATUS-1 BY ORD-STATUS-1
011400                             STATUS-2 BY ORD-STATUS-2.
011500*
011600 LINKAGE SECTION.
011700*
011800 01  LK-PARM-AREA.
011900     05  LK-FUNCTION-CODE             PIC X(07).
012000         88  LK-FUNC-OPEN                 VALUE "OPEN   ".
012100         88  LK-FUNC-CANCEL               VALUE "CANCEL ".
012200         88  LK-FUNC-EXECUTE               VALUE "EXECUTE".
012300         88  LK-FUNC-CLOSE                VALUE "CLOSE  ".
012400     05  LK-ORD-ID                    PIC 9(09).
012500     05  LK-RETURN-CODE               PIC X(01).
012600         88  LK-RETURN-OK                 VALUE "0".
012700         88  LK-RETURN-FAIL               VALUE "1".
012800     05  LK-RETURN-MSG                PIC X(40).
012900     05  FILLER                       PIC X(05).
013000*
013100 PROCEDURE DIVISION USING LK-PARM-AREA.
013200*
013300 0000-MAIN-LINE.
013400     ADD 1 TO WS-CALL-CTR.
013500     MOVE "0" TO LK-RETURN-CODE.
013600     MOVE SPACES TO LK-RETURN-MSG.
013700     IF LK-FUNC-OPEN
013800         PERFORM 1000-OPEN-ORDER-FILE THRU 1000-EXIT
013900     ELSE
014000         IF LK-FUNC-CANCEL
014100             PERFORM 2000-CANCEL-ORDER THRU 2000-EXIT
014200         ELSE
014300             IF LK-FUNC-EXECUTE
014400                 PERFORM 3000-EXECUTE-ORDER THRU 3000-EXIT
014500             ELSE
014600                 IF LK-FUNC-CLOSE
014700                     PERFORM 8000-CLOSE-ORDER-FILE THRU 8000-EXIT
014800                 ELSE
014900                     MOVE "1" TO LK-RETURN-CODE
015000                     MOVE "INVALID FUNCTION CODE PASSED TO ORDSTAT"
015100                         TO LK-RETURN-MSG.
015200     EXIT PROGRAM.
015300*
015400*****************************************************************
015500* OPEN THE ORDER MASTER ONCE; SUBSEQUENT OPEN CALLS ARE NO-OPS
015600*****************************************************************
015700 1000-OPEN-ORDER-FILE.
015800     IF NOT WS-ORDER-FILE-IS-OPEN
015900         ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
016000         OPEN I-O ORDER-MASTER-FILE
016100         MOVE "Y" TO WS-FILE-OPEN-SW
016200         DISPLAY "ORDSTAT - ORDER MASTER OPENED, RUN DATE "
016300             WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
016400 1000-EXIT.
016500     EXIT.
016600*
016700*****************************************************************
016800* CANCEL -- ONLY A PENDING ORDER MAY BE CANCELLED
016900*****************************************************************
017000 2000-CANCEL-ORDER.
017100     IF ORDSTAT-TRACE-ON
017200         DISPLAY "ORDSTAT - CANCEL REQUEST FOR ORDER " LK-ORD-ID.
017300     MOVE LK-ORD-ID TO ORD-ID OF ORDER-MASTER-RECORD.
017400     READ ORDER-MASTER-FILE.
017500     IF STATUS-1-OK OF ORD-FILE-STATUS
017600         MOVE WS-ORD-REC-FOUND TO WS-READ-RESULT
017700     ELSE
017800         MOVE WS-ORD-REC-NOT-FOUND TO WS-READ-RESULT.
017900     IF WS-READ-RESULT = WS-ORD-REC-NOT-FOUND
018000         MOVE "1" TO LK-RETURN-CODE
018100         MOVE "ORDER NOT FOUND" TO LK-RETURN-MSG
018200     ELSE
018300         IF NOT ORD-STATUS-PENDING OF ORDER-MASTER-RECORD
018400             MOVE "1" TO LK-RETURN-CODE
018500             MOVE "ORDER IS NOT IN PENDING STATUS" TO LK-RETURN-MSG
018600         ELSE
018700             SET ORD-STATUS-CANCELLED OF ORDER-MASTER-RECORD TO TRUE
018800             REWRITE ORDER-MASTER-RECORD
018900             IF NOT STATUS-1-OK OF ORD-FILE-STATUS
019000                 MOVE "1" TO LK-RETURN-CODE
019100                 MOVE "REWRITE FAILED ON ORDER MASTER" TO
019200                     LK-RETURN-MSG.
019300 2000-EXIT.
019400     EXIT.
019500*
019600*****************************************************************
019700* EXECUTE -- ORDER WAS MATCHED BY ORDMTCH AND SETTLED BY TRDEXE.
019800* THE MATCHED QUANTITY MAY BE LESS THAN THE ORDER'S OWN QUANTITY,
019900* BUT PER TRADING DESK RULE THE ORDER STILL MOVES STRAIGHT TO
020000* EXECUTED -- NO RESIDUAL ORDER IS CARRIED FOR THE REMAINDER.
020100* CALLED BY TRDEXE ONCE FOR THE BUY ORDER AND ONCE FOR THE SELL.
020200*****************************************************************
020300 3000-EXECUTE-ORDER.
020400     MOVE LK-ORD-ID TO ORD-ID OF ORDER-MASTER-RECORD.
020500     READ ORDER-MASTER-FILE.
020600     IF STATUS-1-OK OF ORD-FILE-STATUS
020700         MOVE WS-ORD-REC-FOUND TO WS-READ-RESULT
020800     ELSE
020900         MOVE WS-ORD-REC-NOT-FOUND TO WS-READ-RESULT.
021000     IF WS-READ-RESULT = WS-ORD-REC-NOT-FOUND
021100         MOVE "1" TO LK-RETURN-CODE
021200         MOVE "ORDER NOT FOUND" TO LK-RETURN-MSG
021300     ELSE
021400         IF NOT ORD-STATUS-PENDING OF ORDER-MASTER-RECORD
021500             MOVE "1" TO LK-RETURN-CODE
021600             MOVE "ORDER IS NOT IN PENDING STATUS" TO LK-RETURN-MSG
021700         ELSE
021800             SET ORD-STATUS-EXECUTED OF ORDER-MASTER-RECORD TO TRUE
021900             REWRITE ORDER-MASTER-RECORD
022000             IF NOT STATUS-1-OK OF ORD-FILE-STATUS
022100                 MOVE "1" TO LK-RETURN-CODE
022200                 MOVE "REWRITE FAILED ON ORDER MASTER" TO
022300                     LK-RETURN-MSG.
022400 3000-EXIT.
022500     EXIT.
022600*
022700*****************************************************************
022800* CLOSE THE ORDER MASTER -- CALLED ONCE BY THE DRIVER PROGRAM
022900* IMMEDIATELY BEFORE ITS OWN STOP RUN
023000*****************************************************************
023100 8000-CLOSE-ORDER-FILE.
023200     IF WS-ORDER-FILE-IS-OPEN
023300         CLOSE ORDER-MASTER-FILE
023400         MOVE "N" TO WS-FILE-OPEN-SW.
023500 8000-EXIT.
023600     EXIT.
