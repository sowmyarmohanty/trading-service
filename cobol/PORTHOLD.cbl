000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/PORTHOLD.cbl  $Revision: 1.4 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/PORTHOLD.cbl  $Revision: 1.4 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PORTHOLD.
001000 AUTHOR.        S PRUITT.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  07/08/1993.
001300 DATE-COMPILED. 07/08/1993.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1993-07-08  SDP  CR-0104  ORIGINAL VERSION.  CALLABLE SUBPROGRAM
002000*                            THAT POSTS THE PORTFOLIO EFFECT OF A
002100*                            SETTLED TRADE TO THE HOLDING MASTER --
002200*                            WEIGHTED-AVERAGE COST ON A BUY, PLAIN
002300*                            QUANTITY DECREMENT ON A SELL.
002400* 1994-11-03  ROK  CR-0151  CARRIES A CALLER-SUPPLIED PH-ID FOR NEW
002500*                            HOLDINGS, ASSIGNED FROM THE DRIVER'S
002600*                            OWN RUN SEQUENCE COUNTER.
002700* 1996-01-19  SDP  CR-0198  ADDED LK-RETURN-MSG FOR CALLER LOGGING.
002800* 1998-10-22  MDL  CR-0261  Y2K -- REVIEWED, NO DATE FIELDS OWNED
002900*                            BY THIS PROGRAM.
003000* 2002-03-19  MDL  CR-0311  ADDED CLOSE FUNCTION SO CALLERS CAN
003100*                            RELEASE THE HOLDING MASTER BEFORE
003200*                            STOP RUN.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  GULF-AS400.
003700 OBJECT-COMPUTER.  GULF-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                    UPSI-0 ON STATUS IS PORTHOLD-TRACE-ON.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT HOLDING-MASTER-FILE ASSIGN "PHMST.IT"
004400         ORGANIZATION INDEXED
004500         ACCESS DYNAMIC
004600         RECORD KEY PH-KEY
004700         STATUS PH-STATUS-1 PH-STATUS-2.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  HOLDING-MASTER-FILE; RECORD 60.
005300 01  HOLDING-MASTER-RECORD.
005400     COPY HOLDREC.
005500*
005600 WORKING-STORAGE SECTION.
005700*****************************************************************
005800* MODULE STATE -- FILE STAYS OPEN ACROSS CALLS UNTIL "CLOSE  "
005900*****************************************************************
006000 01  WS-SWITCHES.
006100     05  WS-FILE-OPEN-SW              PIC X       VALUE "N".
006200         88  WS-HOLDING-FILE-IS-OPEN      VALUE "Y".
006300     05  WS-FOUND-SW                  PIC X       VALUE "N".
006400         88  WS-HOLDING-FOUND             VALUE "Y".
006500     05  FILLER                       PIC X(03).
006600*
006700 01  WS-COUNTERS.
006800     05  WS-CALL-CTR                  PIC S9(9)   COMP VALUE ZERO.
006900     05  FILLER                       PIC X(04).
007000*
007100 01  WS-WORK-FIGURES.
007200     05  WS-NEW-QUANTITY              PIC S9(09) VALUE ZERO.
007300     05  WS-NEW-AVERAGE-PRICE         PIC S9(09)V99 VALUE ZERO.
007400     05  WS-COST-BASIS-TOTAL          PIC S9(15)V9999 VALUE ZERO.
007500     05  FILLER                       PIC X(06).
007600*
007700*****************************************************************
007800* WS-RUN-DATE-WORK IS STAMPED ON THE FIRST OPEN OF EACH RUN AND
007900* DISPLAYED ON THE OPEN TRACE LINE.  WS-KEY-EDIT-WORK CARRIES ALPHA
008000* VIEWS OF THE ACCOUNT AND STOCK IDS -- RESERVED FOR THE
008100* EXCEPTION-LOG LAYOUT PLANNED UNDER CR-0347, NOT YET WIRED IN.
008200*****************************************************************
008300 01  WS-RUN-DATE-WORK.
008400     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08)   VALUE ZERO.
008500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
008600         10  WS-RUN-CENTURY           PIC 9(02).
008700         10  WS-RUN-YY                PIC 9(02).
008800         10  WS-RUN-MM                PIC 9(02).
008900         10  WS-RUN-DD                PIC 9(02).
009000     05  FILLER                       PIC X(08).
009100*
009200 01  WS-KEY-EDIT-WORK.
009300     05  WS-EDIT-ACCT-ID              PIC 9(09)   VALUE ZERO.
009400     05  WS-EDIT-ACCT-ID-R REDEFINES WS-EDIT-ACCT-ID
009500                                      PIC X(09).
009600     05  WS-EDIT-STK-ID               PIC 9(09)   VALUE ZERO.
009700     05  WS-EDIT-STK-ID-R REDEFINES WS-EDIT-STK-ID
009800                                      PIC X(09).
009900     05  FILLER                       PIC X(10).
010000*
010100 01  PH-FILE-STATUS.
010200     COPY FSTATUS REPLACING STATUS-1 BY PH-STATUS-1
010300                             STATUS-2 BY PH-STATUS-2.
010400*
010500 LINKAGE SECTION.
010600*
010700 01  LK-PARM-AREA.
010800     05  LK-FUNCTION-CODE             PIC X(07).
010900         88  LK-FUNC-OPEN                 VALUE "OPEN   ".
011000         88  LK-FUNC-BUY                  VALUE "BUY    ".
011100         88  LK-FUNC-SELL                 VALUE "SELL   ".
011200         88  LK-FUNC-CLOSE                VALUE "CLOSE  ".
011300     05  LK-ACCT-ID                   PIC 9(09).
011400     05  LK-STK-ID                    PIC 9(09).
011500     05  LK-NEW-PH-ID                 PIC 9(09).
011600     05  LK-TRADE-QUANTITY            PIC 9(07).
011700     05  LK-TRADE-PRICE               PIC S9(09)V9999.
011800     05  LK-RETURN-CODE               PIC X(01).
011900         88  LK-RETURN-OK                 VALUE "0".
012000         88  LK-RETURN-FAIL               VALUE "1".
012100     05  LK-RETURN-MSG                PIC X(40).
012200     05  FILLER                       PIC X(05).
012300*
012400 PROCEDURE DIVISION USING LK-PARM-AREA.
012500*
012600 0000-MAIN-LINE.
012700     ADD 1 TO WS-CALL-CTR.
012800     MOVE "0" TO LK-RETURN-CODE.
012900     MOVE SPACES TO LK-RETURN-MSG.
013000     IF LK-FUNC-OPEN
013100         PERFORM 1000-OPEN-HOLDING-FILE THRU 1000-EXIT
013200     ELSE
013300         IF LK-FUNC-BUY
013400             PERFORM 2000-BUY-EFFECT THRU 2000-EXIT
013500         ELSE
013600             IF LK-FUNC-SELL
013700                 PERFORM 3000-SELL-EFFECT THRU 3000-EXIT
013800             ELSE
013900                 IF LK-FUNC-CLOSE
014000                     PERFORM 8000-CLOSE-HOLDING-FILE THRU 8000-EXIT
014100                 ELSE
014200                     MOVE "1" TO LK-RETURN-CODE
014300                     MOVE "INVALID FUNCTION CODE PASSED TO PORTHOLD"
014400                         TO LK-RETURN-MSG.
014500     EXIT PROGRAM.
014600*
014700*****************************************************************
014800* OPEN THE HOLDING MASTER ONCE; SUBSEQUENT OPEN CALLS ARE NO-OPS
014900*****************************************************************
015000 1000-OPEN-HOLDING-FILE.
015100     IF NOT WS-HOLDING-FILE-IS-OPEN
015200         ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
015300         OPEN I-O HOLDING-MASTER-FILE
015400         MOVE "Y" TO WS-FILE-OPEN-SW
015500         DISPLAY "PORTHOLD - HOLDING MASTER OPENED, RUN DATE "
015600             WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
015700 1000-EXIT.
015800     EXIT.
015900*
016000*****************************************************************
016100* BUY -- RECOMPUTE THE WEIGHTED-AVERAGE COST BASIS, OR OPEN A NEW
016200* POSITION IF THE ACCOUNT HOLDS NONE OF THIS STOCK YET.
016300*****************************************************************
016400 2000-BUY-EFFECT.
016500     IF PORTHOLD-TRACE-ON
016600         DISPLAY "PORTHOLD - BUY EFFECT, ACCOUNT " LK-ACCT-ID
016700             " STOCK " LK-STK-ID.
016800     PERFORM 1100-FIND-HOLDING THRU 1100-EXIT.
016900     IF WS-HOLDING-FOUND
017000         COMPUTE WS-NEW-QUANTITY =
017100                 PH-QUANTITY OF HOLDING-MASTER-RECORD
017200                 + LK-TRADE-QUANTITY
017300         COMPUTE WS-COST-BASIS-TOTAL ROUNDED =
017400                 (PH-AVERAGE-PRICE OF HOLDING-MASTER-RECORD
017500                     * PH-QUANTITY OF HOLDING-MASTER-RECORD)
017600                 + (LK-TRADE-PRICE * LK-TRADE-QUANTITY)
017700         COMPUTE WS-NEW-AVERAGE-PRICE ROUNDED =
017800                 WS-COST-BASIS-TOTAL / WS-NEW-QUANTITY
017900         MOVE WS-NEW-QUANTITY TO PH-QUANTITY OF HOLDING-MASTER-RECORD
018000         MOVE WS-NEW-AVERAGE-PRICE TO
018100             PH-AVERAGE-PRICE OF HOLDING-MASTER-RECORD
018200         REWRITE HOLDING-MASTER-RECORD
018300         IF NOT STATUS-1-OK OF PH-FILE-STATUS
018400             MOVE "1" TO LK-RETURN-CODE
018500             MOVE "REWRITE FAILED ON HOLDING MASTER" TO
018600                 LK-RETURN-MSG
018700     ELSE
018800         MOVE LK-ACCT-ID TO PH-ACCT-ID OF HOLDING-MASTER-RECORD
018900         MOVE LK-STK-ID TO PH-STK-ID OF HOLDING-MASTER-RECORD
019000         MOVE LK-NEW-PH-ID TO PH-ID OF HOLDING-MASTER-RECORD
019100         MOVE LK-TRADE-QUANTITY TO
019200             PH-QUANTITY OF HOLDING-MASTER-RECORD
019300         MOVE LK-TRADE-PRICE TO
019400             PH-AVERAGE-PRICE OF HOLDING-MASTER-RECORD
019500         WRITE HOLDING-MASTER-RECORD
019600         IF NOT STATUS-1-OK OF PH-FILE-STATUS
019700             MOVE "1" TO LK-RETURN-CODE
019800             MOVE "WRITE FAILED ON HOLDING MASTER" TO
019900                 LK-RETURN-MSG.
020000 2000-EXIT.
020100     EXIT.
020200*
020300*****************************************************************
020400* SELL -- DECREMENT THE POSITION.  AVERAGE PRICE NEVER CHANGES ON
020500* A SELL.  A POSITION EXACTLY EXHAUSTED IS DELETED, NOT LEFT AT
020600* ZERO QUANTITY.
020700*****************************************************************
020800 3000-SELL-EFFECT.
020900     IF PORTHOLD-TRACE-ON
021000         DISPLAY "PORTHOLD - SELL EFFECT, ACCOUNT " LK-ACCT-ID
021100             " STOCK " LK-STK-ID.
021200     PERFORM 1100-FIND-HOLDING THRU 1100-EXIT.
021300     IF NOT WS-HOLDING-FOUND
021400         MOVE "1" TO LK-RETURN-CODE
021500         MOVE "NO HOLDINGS FOUND TO SELL" TO LK-RETURN-MSG
021600     ELSE
021700         COMPUTE WS-NEW-QUANTITY =
021800                 PH-QUANTITY OF HOLDING-MASTER-RECORD
021900                 - LK-TRADE-QUANTITY
022000         IF WS-NEW-QUANTITY < 0
022100             MOVE "1" TO LK-RETURN-CODE
022200             MOVE "INSUFFICIENT HOLDINGS TO SELL" TO LK-RETURN-MSG
022300         ELSE
022400             IF WS-NEW-QUANTITY = 0
022500                 DELETE HOLDING-MASTER-FILE
022600                 IF NOT STATUS-1-OK OF PH-FILE-STATUS
022700                     MOVE "1" TO LK-RETURN-CODE
022800                     MOVE "DELETE FAILED ON HOLDING MASTER" TO
022900                         LK-RETURN-MSG
023000             ELSE
023100                 MOVE WS-NEW-QUANTITY TO
023200                     PH-QUANTITY OF HOLDING-MASTER-RECORD
023300                 REWRITE HOLDING-MASTER-RECORD
023400                 IF NOT STATUS-1-OK OF PH-FILE-STATUS
023500                     MOVE "1" TO LK-RETURN-CODE
023600                     MOVE "REWRITE FAILED ON HOLDING MASTER" TO
023700                         LK-RETURN-MSG.
023800 3000-EXIT.
023900     EXIT.
024000*
024100*****************************************************************
024200* LOOK UP THE ACCOUNT'S EXISTING HOLDING IN THIS STOCK, IF ANY
024300*****************************************************************
024400 1100-FIND-HOLDING.
024500     MOVE "N" TO WS-FOUND-SW.
024600     MOVE LK-ACCT-ID TO PH-ACCT-ID OF HOLDING-MASTER-RECORD.
024700     MOVE LK-STK-ID TO PH-STK-ID OF HOLDING-MASTER-RECORD.
024800     READ HOLDING-MASTER-FILE.
024900     IF STATUS-1-OK OF PH-FILE-STATUS
025000         MOVE "Y" TO WS-FOUND-SW.
025100 1100-EXIT.
025200     EXIT.
025300*
025400*****************************************************************
025500* CLOSE THE HOLDING MASTER -- CALLED ONCE BY THE DRIVER PROGRAM
025600* IMMEDIATELY BEFORE ITS OWN STOP RUN
025700*****************************************************************
025800 8000-CLOSE-HOLDING-FILE.
025900     IF WS-HOLDING-FILE-IS-OPEN
026000         CLOSE HOLDING-MASTER-FILE
026100         MOVE "N" TO WS-FILE-OPEN-SW.
026200 8000-EXIT.
026300     EXIT.
