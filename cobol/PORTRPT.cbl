000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/PORTRPT.cbl  $Revision: 1.4 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/PORTRPT.cbl  $Revision: 1.4 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PORTRPT.
001000 AUTHOR.        S PRUITT.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  07/09/1993.
001300 DATE-COMPILED. 07/09/1993.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1993-07-09  SDP  CR-0105  ORIGINAL VERSION.  BATCH DRIVER, RUN AT
002000*                            NIGHT AFTER THE MATCHING CYCLE.  READS
002100*                            THE ACCOUNT MASTER SEQUENTIALLY, THEN
002200*                            FOR EACH ACCOUNT READS ITS PORTFOLIO
002300*                            HOLDINGS AND PRICES THEM AT THE STOCK
002400*                            MASTER'S CURRENT PRICE.
002500* 1996-01-19  SDP  CR-0198  ADDED PROFIT/LOSS PERCENTAGE COLUMN AND
002600*                            THE ACCOUNT TOTAL LINE.
002700* 1998-10-22  MDL  CR-0261  Y2K -- REVIEWED, NO DATE FIELDS OWNED
002800*                            BY THIS PROGRAM.
002900* 2001-06-04  MDL  CR-0304  GUARDED THE P/L PERCENT DIVIDE -- A
003000*                            ZERO-COST HOLDING WAS ABENDING THE RUN
003100*                            ON SIZE ERROR.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  GULF-AS400.
003600 OBJECT-COMPUTER.  GULF-AS400.
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003800                    UPSI-0 ON STATUS IS PORTRPT-TRACE-ON.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACCT-MASTER-FILE ASSIGN "ACCTMST.IT"
004300         ORGANIZATION INDEXED
004400         ACCESS DYNAMIC
004500         RECORD KEY ACCT-ID
004600         STATUS ACCT-STATUS-1 ACCT-STATUS-2.
004700*
004800     SELECT STOCK-MASTER-FILE ASSIGN "STOKMST.IT"
004900         ORGANIZATION INDEXED
005000         ACCESS DYNAMIC
005100         RECORD KEY STK-ID
005200         STATUS STK-STATUS-1 STK-STATUS-2.
005300*
005400     SELECT HOLDING-MASTER-FILE ASSIGN "PHMST.IT"
005500         ORGANIZATION INDEXED
005600         ACCESS DYNAMIC
005700         RECORD KEY PH-KEY
005800         STATUS PH-STATUS-1 PH-STATUS-2.
005900*
006000     SELECT PORT-DETAIL-REPORT ASSIGN "PORTRPT.PR"
006100         ORGANIZATION LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  ACCT-MASTER-FILE; RECORD 97.
006700 01  ACCT-MASTER-RECORD.
006800     COPY ACCTREC.
006900*
007000 FD  STOCK-MASTER-FILE; RECORD 124.
007100 01  STOCK-MASTER-RECORD.
007200     COPY STOKREC.
007300*
007400 FD  HOLDING-MASTER-FILE; RECORD 60.
007500 01  HOLDING-MASTER-RECORD.
007600     COPY HOLDREC.
007700*
007800 FD  PORT-DETAIL-REPORT
007900     LABEL RECORD IS OMITTED
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  PORT-DETAIL-LINE                  PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500* RUN SWITCHES AND COUNTERS
008600*****************************************************************
008700 01  WS-SWITCHES.
008800     05  WS-ACCT-EOF-SW                PIC X       VALUE "N".
008900         88  WS-NO-MORE-ACCOUNTS           VALUE "Y".
009000     05  WS-HOLDING-EOF-SW              PIC X       VALUE "N".
009100         88  WS-NO-MORE-HOLDINGS           VALUE "Y".
009200     05  FILLER                        PIC X(03).
009300*
009400 01  WS-COUNTERS.
009500     05  WS-ACCOUNTS-PROCESSED-CTR      PIC S9(9)   COMP VALUE ZERO.
009600     05  WS-HOLDINGS-PRINTED-CTR        PIC S9(9)   COMP VALUE ZERO.
009700     05  FILLER                        PIC X(04).
009800*
009900*****************************************************************
010000* HOLDING-DETAIL WORK AREA -- ONE HOLDING'S COMPUTED FIGURES
010100*****************************************************************
010200 01  WS-HOLDING-DETAIL.
010300     05  HD-STK-ID                     PIC 9(09).
010400     05  HD-STK-ID-R REDEFINES HD-STK-ID
010500                                       PIC X(09).
010600     05  HD-SYMBOL                     PIC X(10).
010700     05  HD-NAME                       PIC X(40).
010800     05  HD-QUANTITY                   PIC 9(07).
010900     05  HD-AVERAGE-PRICE              PIC S9(09)V99.
011000     05  HD-CURRENT-PRICE              PIC S9(09)V9999.
011100     05  HD-CURRENT-VALUE              PIC S9(11)V99.
011200     05  HD-PROFIT-LOSS                PIC S9(11)V99.
011300     05  HD-PL-PERCENTAGE              PIC S9(05)V9999.
011400     05  FILLER                        PIC X(06).
011500 01  WS-HOLDING-COST                   PIC S9(11)V99   VALUE ZERO.
011600*
011700*****************************************************************
011800* PORTFOLIO-SUMMARY WORK AREA -- ONE ACCOUNT'S CONTROL TOTALS
011900*****************************************************************
012000 01  WS-PORTFOLIO-SUMMARY.
012100     05  PS-ACCT-ID                    PIC 9(09).
012200     05  PS-ACCT-NUMBER                PIC X(11).
012300     05  PS-TOTAL-VALUE                PIC S9(13)V99.
012400     05  PS-TOTAL-VALUE-R REDEFINES PS-TOTAL-VALUE.
012500         10  PS-TOT-VALUE-WHOLE        PIC 9(13).
012600         10  PS-TOT-VALUE-FRACTION     PIC 9(02).
012700     05  PS-TOTAL-COST                 PIC S9(13)V99.
012800     05  PS-TOTAL-COST-R REDEFINES PS-TOTAL-COST.
012900         10  PS-TOT-COST-WHOLE         PIC 9(13).
013000         10  PS-TOT-COST-FRACTION      PIC 9(02).
013100     05  PS-TOTAL-PROFIT-LOSS          PIC S9(13)V99.
013200     05  PS-PL-PERCENTAGE              PIC S9(05)V9999.
013300     05  PS-TOTAL-POSITIONS            PIC 9(05).
013400     05  FILLER                        PIC X(06).
013500*
013600 01  ACCT-FILE-STATUS.
013700     COPY FSTATUS REPLACING STATUS-1 BY ACCT-STATUS-1
013800                             STATUS-2 BY ACCT-STATUS-2.
013900 01  STK-FILE-STATUS.
014000     COPY FSTATUS REPLACING STATUS-1 BY STK-STATUS-1
014100                             STATUS-2 BY STK-STATUS-2.
014200 01  PH-FILE-STATUS.
014300     COPY FSTATUS REPLACING STATUS-1 BY PH-STATUS-1
014400                             STATUS-2 BY PH-STATUS-2.
014500*
014600*****************************************************************
014700* REPORT LINE LAYOUTS -- BUILT IN WORKING STORAGE, MOVED TO
014800* PORT-DETAIL-LINE, THEN WRITTEN
014900*****************************************************************
015000 01  WS-HEADING-LINE-1.
015100     05  FILLER                        PIC X(38) VALUE
015200         "GULFSTREAM SECURITIES CORP  --  PORTF".
015300     05  FILLER                        PIC X(29) VALUE
015400         "OLIO DETAIL REPORT          ".
015500*
015600 01  WS-HEADING-LINE-2.
015700     05  FILLER                        PIC X(15) VALUE "ACCOUNT NUMBER=".
015800     05  RH-ACCT-NUMBER                PIC X(11).
015900     05  FILLER                        PIC X(11) VALUE "  ACCT ID=".
016000     05  RH-ACCT-ID                    PIC ZZZZZZZZ9.
016100*
016200 01  WS-COLUMN-HEADING-LINE.
016300     05  FILLER                        PIC X(11) VALUE "STOCK ID  ".
016400     05  FILLER                        PIC X(11) VALUE "SYMBOL    ".
016500     05  FILLER                        PIC X(21) VALUE
016600         "NAME                 ".
016700     05  FILLER                        PIC X(09) VALUE "QUANTITY ".
016800     05  FILLER                        PIC X(11) VALUE "AVG PRICE ".
016900     05  FILLER                        PIC X(11) VALUE "CUR PRICE ".
017000     05  FILLER                        PIC X(13) VALUE "CUR VALUE   ".
017100     05  FILLER                        PIC X(13) VALUE "PROFIT/LOSS ".
017200     05  FILLER                        PIC X(08) VALUE "P/L %  ".
017300*
017400 01  WS-DETAIL-LINE.
017500     05  RD-STK-ID                     PIC ZZZZZZZZ9.
017600     05  FILLER                        PIC X(02) VALUE SPACES.
017700     05  RD-SYMBOL                     PIC X(10).
017800     05  FILLER                        PIC X(01) VALUE SPACES.
017900     05  RD-NAME                       PIC X(20).
018000     05  FILLER                        PIC X(01) VALUE SPACES.
018100     05  RD-QUANTITY                   PIC ZZZZZZ9.
018200     05  FILLER                        PIC X(02) VALUE SPACES.
018300     05  RD-AVERAGE-PRICE              PIC Z,ZZZ,ZZ9.99.
018400     05  FILLER                        PIC X(01) VALUE SPACES.
018500     05  RD-CURRENT-PRICE              PIC Z,ZZZ,ZZ9.9999.
018600     05  FILLER                        PIC X(01) VALUE SPACES.
018700     05  RD-CURRENT-VALUE              PIC Z,ZZZ,ZZ9.99-.
018800     05  FILLER                        PIC X(01) VALUE SPACES.
018900     05  RD-PROFIT-LOSS                PIC Z,ZZZ,ZZ9.99-.
019000     05  FILLER                        PIC X(01) VALUE SPACES.
019100     05  RD-PL-PERCENTAGE              PIC ZZZ9.99-.
019200*
019300 01  WS-TOTAL-LINE.
019400     05  FILLER                        PIC X(14) VALUE
019500         "TOTAL VALUE =>".
019600     05  RT-TOTAL-VALUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
019700     05  FILLER                        PIC X(14) VALUE
019800         "  TOTAL COST=>".
019900     05  RT-TOTAL-COST                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                        PIC X(11) VALUE "  TOT P/L=>".
020100     05  RT-TOTAL-PROFIT-LOSS          PIC Z,ZZZ,ZZZ,ZZ9.99-.
020200     05  FILLER                        PIC X(11) VALUE "  P/L %=>".
020300     05  RT-PL-PERCENTAGE              PIC ZZZ9.99-.
020400     05  FILLER                        PIC X(15) VALUE
020500         "  POSITIONS=>".
020600     05  RT-TOTAL-POSITIONS            PIC ZZZZ9.
020700*
020800 PROCEDURE DIVISION.
020900*
021000 0000-MAIN-LINE.
021100     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
021200     PERFORM 2000-READ-ACCOUNT THRU 2000-EXIT.
021300     PERFORM 3000-PROCESS-ACCOUNT THRU 3000-EXIT
021400         UNTIL WS-NO-MORE-ACCOUNTS.
021500     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
021600     STOP RUN.
021700*
021800*****************************************************************
021900* OPEN THE THREE MASTERS AS INPUT AND THE REPORT AS OUTPUT
022000*****************************************************************
022100 1000-OPEN-FILES.
022200     OPEN INPUT ACCT-MASTER-FILE.
022300     OPEN INPUT STOCK-MASTER-FILE.
022400     OPEN INPUT HOLDING-MASTER-FILE.
022500     OPEN OUTPUT PORT-DETAIL-REPORT.
022600     MOVE WS-HEADING-LINE-1 TO PORT-DETAIL-LINE.
022700     WRITE PORT-DETAIL-LINE.
022800 1000-EXIT.
022900     EXIT.
023000*
023100*****************************************************************
023200* READ THE ACCOUNT MASTER SEQUENTIALLY FROM THE BEGINNING OF FILE
023300*****************************************************************
023400 2000-READ-ACCOUNT.
023500     READ ACCT-MASTER-FILE NEXT RECORD
023600         AT END
023700             MOVE "Y" TO WS-ACCT-EOF-SW.
023800     IF NOT WS-NO-MORE-ACCOUNTS
023900         ADD 1 TO WS-ACCOUNTS-PROCESSED-CTR
024000         IF PORTRPT-TRACE-ON
024100             DISPLAY "PORTRPT - PROCESSING ACCOUNT " ACCT-ID.
024200 2000-EXIT.
024300     EXIT.
024400*
024500*****************************************************************
024600* PRINT THE ACCOUNT HEADING, WALK ITS HOLDINGS, PRINT THE TOTAL
024700* LINE, THEN MOVE ON TO THE NEXT ACCOUNT
024800*****************************************************************
024900 3000-PROCESS-ACCOUNT.
025000     PERFORM 3100-INIT-ACCOUNT-TOTALS THRU 3100-EXIT.
025100     MOVE ACCT-NUMBER OF ACCT-MASTER-RECORD TO RH-ACCT-NUMBER.
025200     MOVE ACCT-ID OF ACCT-MASTER-RECORD TO RH-ACCT-ID.
025300     MOVE WS-HEADING-LINE-2 TO PORT-DETAIL-LINE.
025400     WRITE PORT-DETAIL-LINE.
025500     MOVE WS-COLUMN-HEADING-LINE TO PORT-DETAIL-LINE.
025600     WRITE PORT-DETAIL-LINE.
025700     PERFORM 4000-FIND-FIRST-HOLDING THRU 4000-EXIT.
025800     PERFORM 5000-PROCESS-HOLDING THRU 5000-EXIT
025900         UNTIL WS-NO-MORE-HOLDINGS.
026000     PERFORM 6000-WRITE-ACCOUNT-TOTAL THRU 6000-EXIT.
026100     PERFORM 2000-READ-ACCOUNT THRU 2000-EXIT.
026200 3000-EXIT.
026300     EXIT.
026400*
026500*****************************************************************
026600* ZERO THE ACCOUNT'S CONTROL TOTALS
026700*****************************************************************
026800 3100-INIT-ACCOUNT-TOTALS.
026900     MOVE ACCT-ID OF ACCT-MASTER-RECORD TO PS-ACCT-ID.
027000     MOVE ACCT-NUMBER OF ACCT-MASTER-RECORD TO PS-ACCT-NUMBER.
027100     MOVE ZERO TO PS-TOTAL-VALUE PS-TOTAL-COST PS-TOTAL-PROFIT-LOSS
027200         PS-PL-PERCENTAGE PS-TOTAL-POSITIONS.
027300 3100-EXIT.
027400     EXIT.
027500*
027600*****************************************************************
027700* POSITION THE HOLDING MASTER AT THE FIRST RECORD FOR THIS ACCOUNT
027800* -- PH-KEY IS ACCT-ID FOLLOWED BY STK-ID, SO STARTING AT
027900* (ACCT-ID, LOW-VALUES) LANDS ON THE FIRST HOLDING IF ANY EXIST
028000*****************************************************************
028100 4000-FIND-FIRST-HOLDING.
028200     MOVE "N" TO WS-HOLDING-EOF-SW.
028300     MOVE ACCT-ID OF ACCT-MASTER-RECORD TO PH-ACCT-ID
028400         OF HOLDING-MASTER-RECORD.
028500     MOVE LOW-VALUES TO PH-STK-ID OF HOLDING-MASTER-RECORD.
028600     START HOLDING-MASTER-FILE KEY NOT LESS THAN PH-KEY
028700         INVALID KEY
028800             MOVE "Y" TO WS-HOLDING-EOF-SW.
028900     IF NOT WS-NO-MORE-HOLDINGS
029000         READ HOLDING-MASTER-FILE NEXT RECORD
029100             AT END
029200                 MOVE "Y" TO WS-HOLDING-EOF-SW.
029300     IF NOT WS-NO-MORE-HOLDINGS
029400         IF PH-ACCT-ID OF HOLDING-MASTER-RECORD NOT =
029500                 ACCT-ID OF ACCT-MASTER-RECORD
029600             MOVE "Y" TO WS-HOLDING-EOF-SW.
029700 4000-EXIT.
029800     EXIT.
029900*
030000*****************************************************************
030100* COMPUTE ONE HOLDING'S DETAIL LINE, PRINT IT, ROLL ITS FIGURES
030200* INTO THE ACCOUNT TOTALS, THEN READ THE NEXT HOLDING
030300*****************************************************************
030400 5000-PROCESS-HOLDING.
030500     PERFORM 5100-LOOKUP-STOCK THRU 5100-EXIT.
030600     PERFORM 5200-COMPUTE-HOLDING-FIGURES THRU 5200-EXIT.
030700     PERFORM 5300-WRITE-DETAIL-LINE THRU 5300-EXIT.
030800     PERFORM 5400-ROLL-ACCOUNT-TOTALS THRU 5400-EXIT.
030900     PERFORM 5500-READ-NEXT-HOLDING THRU 5500-EXIT.
031000 5000-EXIT.
031100     EXIT.
031200*
031300*****************************************************************
031400* LOOK UP THE STOCK MASTER FOR THIS HOLDING'S CURRENT PRICE,
031500* SYMBOL, AND NAME
031600*****************************************************************
031700 5100-LOOKUP-STOCK.
031800     MOVE PH-STK-ID OF HOLDING-MASTER-RECORD TO STK-ID
031900         OF STOCK-MASTER-RECORD.
032000     READ STOCK-MASTER-FILE
032100         INVALID KEY
032200             MOVE SPACES TO STK-SYMBOL OF STOCK-MASTER-RECORD
032300             MOVE SPACES TO STK-NAME OF STOCK-MASTER-RECORD
032400             MOVE ZERO TO STK-CURRENT-PRICE OF STOCK-MASTER-RECORD.
032500 5100-EXIT.
032600     EXIT.
032700*
032800*****************************************************************
032900* CURRENT VALUE = CURRENT PRICE * QUANTITY, COST = AVERAGE PRICE *
033000* QUANTITY, PROFIT/LOSS = CURRENT VALUE - COST, P/L % = PROFIT/
033100* LOSS OVER COST TIMES 100, ROUNDED HALF_UP TO 4 DECIMALS, GUARDED
033200* TO ZERO WHEN COST IS ZERO
033300*****************************************************************
033400 5200-COMPUTE-HOLDING-FIGURES.
033500     MOVE PH-STK-ID OF HOLDING-MASTER-RECORD TO HD-STK-ID.
033600     MOVE STK-SYMBOL OF STOCK-MASTER-RECORD TO HD-SYMBOL.
033700     MOVE STK-NAME OF STOCK-MASTER-RECORD TO HD-NAME.
033800     MOVE PH-QUANTITY OF HOLDING-MASTER-RECORD TO HD-QUANTITY.
033900     MOVE PH-AVERAGE-PRICE OF HOLDING-MASTER-RECORD TO
034000         HD-AVERAGE-PRICE.
034100     MOVE STK-CURRENT-PRICE OF STOCK-MASTER-RECORD TO
034200         HD-CURRENT-PRICE.
034300     COMPUTE HD-CURRENT-VALUE ROUNDED =
034400             HD-CURRENT-PRICE * HD-QUANTITY.
034500     COMPUTE WS-HOLDING-COST ROUNDED =
034600             HD-AVERAGE-PRICE * HD-QUANTITY.
034700     COMPUTE HD-PROFIT-LOSS ROUNDED =
034800             HD-CURRENT-VALUE - WS-HOLDING-COST.
034900     IF WS-HOLDING-COST = ZERO
035000         MOVE ZERO TO HD-PL-PERCENTAGE
035100     ELSE
035200         COMPUTE HD-PL-PERCENTAGE ROUNDED =
035300                 (HD-PROFIT-LOSS / WS-HOLDING-COST) * 100.
035400 5200-EXIT.
035500     EXIT.
035600*
035700*****************************************************************
035800* MOVE THE COMPUTED FIGURES TO THE PRINT LINE AND WRITE IT
035900*****************************************************************
036000 5300-WRITE-DETAIL-LINE.
036100     MOVE HD-STK-ID TO RD-STK-ID.
036200     MOVE HD-SYMBOL TO RD-SYMBOL.
036300     MOVE HD-NAME (1:20) TO RD-NAME.
036400     MOVE HD-QUANTITY TO RD-QUANTITY.
036500     MOVE HD-AVERAGE-PRICE TO RD-AVERAGE-PRICE.
036600     MOVE HD-CURRENT-PRICE TO RD-CURRENT-PRICE.
036700     MOVE HD-CURRENT-VALUE TO RD-CURRENT-VALUE.
036800     MOVE HD-PROFIT-LOSS TO RD-PROFIT-LOSS.
036900     MOVE HD-PL-PERCENTAGE TO RD-PL-PERCENTAGE.
037000     MOVE WS-DETAIL-LINE TO PORT-DETAIL-LINE.
037100     WRITE PORT-DETAIL-LINE.
037200     ADD 1 TO WS-HOLDINGS-PRINTED-CTR.
037300 5300-EXIT.
037400     EXIT.
037500*
037600*****************************************************************
037700* ROLL THIS HOLDING'S FIGURES INTO THE ACCOUNT'S RUNNING TOTALS
037800*****************************************************************
037900 5400-ROLL-ACCOUNT-TOTALS.
038000     ADD HD-CURRENT-VALUE TO PS-TOTAL-VALUE.
038100     ADD WS-HOLDING-COST TO PS-TOTAL-COST.
038200     ADD 1 TO PS-TOTAL-POSITIONS.
038300 5400-EXIT.
038400     EXIT.
038500*
038600*****************************************************************
038700* READ THE NEXT HOLDING RECORD, STOPPING THE ACCOUNT'S HOLDING
038800* LOOP WHEN WE RUN OFF THE END OF THIS ACCOUNT'S GROUP OF KEYS
038900*****************************************************************
039000 5500-READ-NEXT-HOLDING.
039100     READ HOLDING-MASTER-FILE NEXT RECORD
039200         AT END
039300             MOVE "Y" TO WS-HOLDING-EOF-SW.
039400     IF NOT WS-NO-MORE-HOLDINGS
039500         IF PH-ACCT-ID OF HOLDING-MASTER-RECORD NOT =
039600                 ACCT-ID OF ACCT-MASTER-RECORD
039700             MOVE "Y" TO WS-HOLDING-EOF-SW.
039800 5500-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200* TOTAL PROFIT/LOSS = TOTAL VALUE - TOTAL COST, TOTAL P/L % OVER
040300* TOTAL COST TIMES 100 ROUNDED HALF_UP, GUARDED TO ZERO WHEN
040400* TOTAL COST IS ZERO -- WRITE THE ACCOUNT TOTAL LINE
040500*****************************************************************
040600 6000-WRITE-ACCOUNT-TOTAL.
040700     COMPUTE PS-TOTAL-PROFIT-LOSS ROUNDED =
040800             PS-TOTAL-VALUE - PS-TOTAL-COST.
040900     IF PS-TOTAL-COST = ZERO
041000         MOVE ZERO TO PS-PL-PERCENTAGE
041100     ELSE
041200         COMPUTE PS-PL-PERCENTAGE ROUNDED =
041300                 (PS-TOTAL-PROFIT-LOSS / PS-TOTAL-COST) * 100.
041400     MOVE PS-TOTAL-VALUE TO RT-TOTAL-VALUE.
041500     MOVE PS-TOTAL-COST TO RT-TOTAL-COST.
041600     MOVE PS-TOTAL-PROFIT-LOSS TO RT-TOTAL-PROFIT-LOSS.
041700     MOVE PS-PL-PERCENTAGE TO RT-PL-PERCENTAGE.
041800     MOVE PS-TOTAL-POSITIONS TO RT-TOTAL-POSITIONS.
041900     MOVE WS-TOTAL-LINE TO PORT-DETAIL-LINE.
042000     WRITE PORT-DETAIL-LINE.
042100     MOVE SPACES TO PORT-DETAIL-LINE.
042200     WRITE PORT-DETAIL-LINE.
042300 6000-EXIT.
042400     EXIT.
042500*
042600*****************************************************************
042700* CLOSE ALL FILES
042800*****************************************************************
042900 8000-CLOSE-FILES.
043000     CLOSE ACCT-MASTER-FILE.
043100     CLOSE STOCK-MASTER-FILE.
043200     CLOSE HOLDING-MASTER-FILE.
043300     CLOSE PORT-DETAIL-REPORT.
043400 8000-EXIT.
043500     EXIT.
