000100*****************************************************************
000200* GULFSTREAM SECURITIES CORP -- APPLICATIONS DEVELOPMENT
000300* PROPRIETARY -- NOT FOR DISTRIBUTION OUTSIDE GULFSTREAM SECURITIES
000400*
000500* #ident  "@(#) ORDSYS/TRDEXE.cbl  $Revision: 1.8 $"
000600* static  char  sccsid[] = "@(#) ORDSYS/TRDEXE.cbl  $Revision: 1.8 $";
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    TRDEXE.
001000 AUTHOR.        R OKONKWO.
001100 INSTALLATION.  GULFSTREAM SECURITIES CORP - APPLICATIONS DEV.
001200 DATE-WRITTEN.  07/08/1993.
001300 DATE-COMPILED. 07/08/1993.
001400 SECURITY.      GULFSTREAM SECURITIES CORP - INTERNAL USE ONLY.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1993-07-08  ROK  CR-0104  ORIGINAL VERSION.  CALLABLE SUBPROGRAM
002000*                            THAT SETTLES ONE MATCHED BUY/SELL PAIR
002100*                            HANDED TO IT BY ORDMTCH -- WRITES THE
002200*                            TRADE RECORD, MOVES BOTH ORDERS TO
002300*                            EXECUTED VIA ORDSTAT, POSTS BOTH SIDES
002400*                            OF THE PORTFOLIO EFFECT VIA PORTHOLD,
002500*                            AND MOVES CASH VIA ACCTBAL.
002600* 1996-01-19  SDP  CR-0198  ADDED LK-RETURN-MSG FOR CALLER LOGGING;
002700*                            A FAILED SETTLEMENT NO LONGER ABENDS
002800*                            THE MATCHING RUN.
002900* 1998-10-22  MDL  CR-0261  Y2K -- TRD-TRADE-DTE NOW CARRIES A
003000*                            4-DIGIT CENTURY/YEAR (SEE TRADREC).
003100* 2002-03-19  MDL  CR-0311  ADDED OPEN/CLOSE FUNCTIONS SO ORDMTCH
003200*                            CAN HOLD THE TRADE FILE AND THE THREE
003300*                            SUBORDINATE MASTERS OPEN FOR THE LIFE
003400*                            OF THE MATCHING RUN.
003500* 2003-08-14  SDP  CR-0348  2700-POST-CASH-EFFECTS NO LONGER CALLS
003600*                            ACCTBAL WITH WTHDRAW/DEPOSIT -- THOSE
003700*                            FUNCTIONS CHECK ACTIVE STATUS AND
003800*                            SUFFICIENT BALANCE, AND COULD REFUSE A
003900*                            SETTLEMENT AFTER 2500/2600 HAD ALREADY
004000*                            MOVED THE ORDERS TO EXECUTED AND POSTED
004100*                            THE HOLDINGS.  THE BUYING-POWER CHECK
004200*                            AT ORDER ENTRY IS THE CONTROL FOR THIS
004300*                            CASH MOVEMENT, PER CR-0104 -- CASH IS
004400*                            NOW MOVED WITH ACCTBAL'S INQUIRE/SET
004500*                            PAIR, WHICH CANNOT BE REFUSED ON EITHER
004600*                            GROUND.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  GULF-AS400.
005100 OBJECT-COMPUTER.  GULF-AS400.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005300                    UPSI-0 ON STATUS IS TRDEXE-TRACE-ON.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ORDER-MASTER-FILE ASSIGN "ORDRMST.IT"
005800         ORGANIZATION INDEXED
005900         ACCESS DYNAMIC
006000         RECORD KEY ORD-ID
006100         ALTERNATE RECORD KEY ORD-MATCH-KEY WITH DUPLICATES
006200         ALTERNATE RECORD KEY ORD-ACCT-ID WITH DUPLICATES
006300         STATUS ORD-STATUS-1 ORD-STATUS-2.
006400*
006500     SELECT TRADE-FILE ASSIGN "TRDHIST.IT"
006600         ORGANIZATION LINE SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  ORDER-MASTER-FILE; RECORD 89.
007200 01  ORDER-MASTER-RECORD.
007300     COPY ORDNREC.
007400*
007500 FD  TRADE-FILE
007600     LABEL RECORD IS OMITTED
007700     RECORD CONTAINS 74 CHARACTERS.
007800 01  TRADE-RECORD.
007900     COPY TRADREC.
008000*
008100 WORKING-STORAGE SECTION.
008200*****************************************************************
008300* MODULE STATE -- FILES STAY OPEN ACROSS CALLS UNTIL "CLOSE  "
008400*****************************************************************
008500 01  WS-SWITCHES.
008600     05  WS-FILE-OPEN-SW              PIC X       VALUE "N".
008700         88  WS-TRDEXE-FILES-ARE-OPEN     VALUE "Y".
008800     05  FILLER                       PIC X(03).
008900*
009000 01  WS-COUNTERS.
009100     05  WS-CALL-CTR                  PIC S9(9)   COMP VALUE ZERO.
009200     05  WS-TRADE-SEQ-CTR             PIC S9(9)   COMP VALUE ZERO.
009300     05  FILLER                       PIC X(04).
009400*
009500 01  WS-BUY-ORDER-SAVE.
009600     05  WS-BUY-ACCT-ID               PIC 9(09).
009700     05  WS-BUY-STK-ID                PIC 9(09).
009800     05  WS-BUY-PRICE                 PIC S9(09)V9999.
009900     05  FILLER                       PIC X(06).
010000*
010100 01  WS-SELL-ORDER-SAVE.
010200     05  WS-SELL-ACCT-ID              PIC 9(09).
010300     05  WS-SELL-STK-ID               PIC 9(09).
010400     05  WS-SELL-PRICE                PIC S9(09)V9999.
010500     05  FILLER                       PIC X(06).
010600*
010700 01  WS-WORK-FIGURES.
010800     05  WS-TRADE-STK-ID              PIC 9(09) VALUE ZERO.
010900     05  WS-TRADE-QUANTITY            PIC 9(07) VALUE ZERO.
011000     05  WS-TRADE-PRICE               PIC S9(09)V9999 VALUE ZERO.
011100     05  WS-TRADE-AMOUNT              PIC S9(15)V9999 VALUE ZERO.
011200     05  WS-NEW-BUY-BALANCE           PIC S9(11)V99 VALUE ZERO.
011300     05  WS-NEW-SELL-BALANCE          PIC S9(11)V99 VALUE ZERO.
011400     05  FILLER                       PIC X(06).
011500*
011600*****************************************************************
011700* WS-RUN-DATE-WORK IS STAMPED ON THE FIRST OPEN OF EACH RUN AND
011800* DISPLAYED ON THE OPEN TRACE LINE.  WS-KEY-EDIT-WORK CARRIES ALPHA
011900* VIEWS OF THE BUY/SELL ORDER IDS -- RESERVED FOR THE EXCEPTION-LOG
012000* LAYOUT PLANNED UNDER CR-0347, NOT YET WIRED IN.
012100*****************************************************************
012200 01  WS-RUN-DATE-WORK.
012300     05  WS-RUN-DATE-CCYYMMDD         PIC 9(08)   VALUE ZERO.
012400     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
012500         10  WS-RUN-CENTURY           PIC 9(02).
012600         10  WS-RUN-YY                PIC 9(02).
012700         10  WS-RUN-MM                PIC 9(02).
012800         10  WS-RUN-DD                PIC 9(02).
012900     05  FILLER                       PIC X(08).
013000*
013100 01  WS-KEY-EDIT-WORK.
013200     05  WS-EDIT-BUY-ORDER-ID         PIC 9(09)   VALUE ZERO.
013300     05  WS-EDIT-BUY-ORDER-ID-R REDEFINES WS-EDIT-BUY-ORDER-ID
013400                                      PIC X(09).
013500     05  WS-EDIT-SELL-ORDER-ID        PIC 9(09)   VALUE ZERO.
013600     05  WS-EDIT-SELL-ORDER-ID-R REDEFINES WS-EDIT-SELL-ORDER-ID
013700                                      PIC X(09).
013800     05  FILLER                       PIC X(10).
013900*
014000 01  ORD-FILE-STATUS.
014100     COPY FSTATUS REPLACING STATUS-1 BY ORD-STATUS-1
014200                             STATUS-2 BY ORD-STATUS-2.
014300*
014400 01  ORDSTAT-PARM-AREA.
014500     05  ORDSTAT-FUNCTION-CODE        PIC X(07).
014600     05  ORDSTAT-ORD-ID               PIC 9(09).
014700     05  ORDSTAT-RETURN-CODE          PIC X(01).
014800         88  ORDSTAT-RETURN-OK            VALUE "0".
014900     05  ORDSTAT-RETURN-MSG           PIC X(40).
015000     05  FILLER                       PIC X(05).
015100*
015200 01  ACCTBAL-PARM-AREA.
015300     05  ACCTBAL-FUNCTION-CODE        PIC X(07).
015400     05  ACCTBAL-ACCT-ID              PIC 9(09).
015500     05  ACCTBAL-AMOUNT               PIC S9(11)V99.
015600     05  ACCTBAL-RETURN-CODE          PIC X(01).
015700         88  ACCTBAL-RETURN-OK            VALUE "0".
015800     05  ACCTBAL-RETURN-MSG           PIC X(40).
015900     05  FILLER                       PIC X(05).
016000*
016100 01  PORTHOLD-PARM-AREA.
016200     05  PORTHOLD-FUNCTION-CODE       PIC X(07).
016300     05  PORTHOLD-ACCT-ID             PIC 9(09).
016400     05  PORTHOLD-STK-ID              PIC 9(09).
016500     05  PORTHOLD-NEW-PH-ID           PIC 9(09).
016600     05  PORTHOLD-TRADE-QUANTITY      PIC 9(07).
016700     05  PORTHOLD-TRADE-PRICE         PIC S9(09)V9999.
016800     05  PORTHOLD-RETURN-CODE         PIC X(01).
016900         88  PORTHOLD-RETURN-OK           VALUE "0".
017000     05  PORTHOLD-RETURN-MSG          PIC X(40).
017100     05  FILLER                       PIC X(05).
017200*
017300 LINKAGE SECTION.
017400*
017500 01  LK-PARM-AREA.
017600     05  LK-FUNCTION-CODE             PIC X(07).
017700         88  LK-FUNC-OPEN                 VALUE "OPEN   ".
017800         88  LK-FUNC-SETTLE                VALUE "SETTLE ".
017900         88  LK-FUNC-CLOSE                VALUE "CLOSE  ".
018000     05  LK-BUY-ORDER-ID               PIC 9(09).
018100     05  LK-SELL-ORDER-ID               PIC 9(09).
018200     05  LK-NEW-PH-ID-BUY              PIC 9(09).
018300     05  LK-NEW-PH-ID-SELL             PIC 9(09).
018400     05  LK-RETURN-CODE               PIC X(01).
018500         88  LK-RETURN-OK                 VALUE "0".
018600         88  LK-RETURN-FAIL               VALUE "1".
018700     05  LK-RETURN-MSG                PIC X(40).
018800     05  FILLER                       PIC X(05).
018900*
019000 PROCEDURE DIVISION USING LK-PARM-AREA.
019100*
019200 0000-MAIN-LINE.
019300     ADD 1 TO WS-CALL-CTR.
019400     MOVE "0" TO LK-RETURN-CODE.
019500     MOVE SPACES TO LK-RETURN-MSG.
019600     IF LK-FUNC-OPEN
019700         PERFORM 1000-OPEN-FILES THRU 1000-EXIT
019800     ELSE
019900         IF LK-FUNC-SETTLE
020000             PERFORM 2000-SETTLE-TRADE THRU 2000-EXIT
020100         ELSE
020200             IF LK-FUNC-CLOSE
020300                 PERFORM 8000-CLOSE-FILES THRU 8000-EXIT
020400             ELSE
020500                 MOVE "1" TO LK-RETURN-CODE
020600                 MOVE "INVALID FUNCTION CODE PASSED TO TRDEXE"
020700                     TO LK-RETURN-MSG.
020800     EXIT PROGRAM.
020900*
021000*****************************************************************
021100* OPEN THIS MODULE'S OWN COPY OF THE ORDER MASTER (INPUT ONLY --
021200* ORDSTAT OWNS THE I-O COPY USED FOR THE STATUS REWRITE), OPEN THE
021300* TRADE FILE, AND OPEN THE THREE SUBORDINATE MASTERS VIA THEIR OWN
021400* CALLABLE MODULES
021500*****************************************************************
021600 1000-OPEN-FILES.
021700     IF NOT WS-TRDEXE-FILES-ARE-OPEN
021800         ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
021900         OPEN INPUT ORDER-MASTER-FILE
022000         OPEN EXTEND TRADE-FILE
022100         MOVE "OPEN   " TO ORDSTAT-FUNCTION-CODE
022200         CALL "ORDSTAT" USING ORDSTAT-PARM-AREA
022300         MOVE "OPEN   " TO ACCTBAL-FUNCTION-CODE
022400         CALL "ACCTBAL" USING ACCTBAL-PARM-AREA
022500         MOVE "OPEN   " TO PORTHOLD-FUNCTION-CODE
022600         CALL "PORTHOLD" USING PORTHOLD-PARM-AREA
022700         MOVE "Y" TO WS-FILE-OPEN-SW
022800         DISPLAY "TRDEXE - TRADE FILE OPENED, RUN DATE "
022900             WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CENTURY WS-RUN-YY.
023000 1000-EXIT.
023100     EXIT.
023200*
023300*****************************************************************
023400* SETTLE ONE MATCHED BUY/SELL PAIR PER THE TRADING DESK'S TRADE
023500* EXECUTION REQUIREMENT (CR-0104) -- READ BOTH ORDERS, VALIDATE,
023600* WRITE THE TRADE, EXECUTE BOTH ORDERS, POST BOTH SIDES OF THE
023700* PORTFOLIO EFFECT, MOVE THE CASH.
023800*****************************************************************
023900 2000-SETTLE-TRADE.
024000     PERFORM 2100-READ-BOTH-ORDERS THRU 2100-EXIT.
024100     IF LK-RETURN-OK
024200         PERFORM 2200-VALIDATE-PAIR THRU 2200-EXIT.
024300     IF LK-RETURN-OK
024400         PERFORM 2300-COMPUTE-TRADE-ECONOMICS THRU 2300-EXIT
024500         PERFORM 2400-WRITE-TRADE THRU 2400-EXIT.
024600     IF LK-RETURN-OK
024700         PERFORM 2500-EXECUTE-BOTH-ORDERS THRU 2500-EXIT.
024800     IF LK-RETURN-OK
024900         PERFORM 2600-POST-PORTFOLIO-EFFECTS THRU 2600-EXIT.
025000     IF LK-RETURN-OK
025100         PERFORM 2700-POST-CASH-EFFECTS THRU 2700-EXIT.
025200 2000-EXIT.
025300     EXIT.
025400*
025500*****************************************************************
025600* READ THE BUY ORDER AND THE SELL ORDER BY ID, SAVE OFF THE
025700* FIELDS NEEDED LATER SINCE THE SAME RECORD AREA IS REUSED FOR
025800* BOTH READS
025900*****************************************************************
026000 2100-READ-BOTH-ORDERS.
026100     MOVE LK-BUY-ORDER-ID TO ORD-ID OF ORDER-MASTER-RECORD.
026200     READ ORDER-MASTER-FILE.
026300     IF NOT STATUS-1-OK OF ORD-FILE-STATUS
026400         MOVE "1" TO LK-RETURN-CODE
026500         MOVE "BUY ORDER NOT FOUND" TO LK-RETURN-MSG
026600     ELSE
026700         MOVE ORD-ACCT-ID OF ORDER-MASTER-RECORD TO WS-BUY-ACCT-ID
026800         MOVE ORD-STK-ID OF ORDER-MASTER-RECORD TO WS-BUY-STK-ID
026900         MOVE ORD-PRICE OF ORDER-MASTER-RECORD TO WS-BUY-PRICE
027000         MOVE ORD-QUANTITY OF ORDER-MASTER-RECORD TO
027100             WS-TRADE-QUANTITY
027200         IF NOT ORD-SIDE-BUY OF ORDER-MASTER-RECORD
027300             MOVE "1" TO LK-RETURN-CODE
027400             MOVE "INVALID ORDER SIDES" TO LK-RETURN-MSG
027500         ELSE
027600             IF NOT ORD-STATUS-PENDING OF ORDER-MASTER-RECORD
027700                 MOVE "1" TO LK-RETURN-CODE
027800                 MOVE "ORDERS MUST BE IN PENDING STATUS" TO
027900                     LK-RETURN-MSG.
028000     IF LK-RETURN-OK
028100         MOVE LK-SELL-ORDER-ID TO ORD-ID OF ORDER-MASTER-RECORD
028200         READ ORDER-MASTER-FILE
028300         IF NOT STATUS-1-OK OF ORD-FILE-STATUS
028400             MOVE "1" TO LK-RETURN-CODE
028500             MOVE "SELL ORDER NOT FOUND" TO LK-RETURN-MSG
028600         ELSE
028700             MOVE ORD-ACCT-ID OF ORDER-MASTER-RECORD TO
028800                 WS-SELL-ACCT-ID
028900             MOVE ORD-STK-ID OF ORDER-MASTER-RECORD TO
029000                 WS-SELL-STK-ID
029100             MOVE ORD-PRICE OF ORDER-MASTER-RECORD TO WS-SELL-PRICE
029200             PERFORM 2110-APPLY-MIN-QUANTITY THRU 2110-EXIT
029300             IF NOT ORD-SIDE-SELL OF ORDER-MASTER-RECORD
029400                 MOVE "1" TO LK-RETURN-CODE
029500                 MOVE "INVALID ORDER SIDES" TO LK-RETURN-MSG
029600             ELSE
029700                 IF NOT ORD-STATUS-PENDING OF ORDER-MASTER-RECORD
029800                     MOVE "1" TO LK-RETURN-CODE
029900                     MOVE "ORDERS MUST BE IN PENDING STATUS" TO
030000                         LK-RETURN-MSG.
030100 2100-EXIT.
030200     EXIT.
030300*
030400*****************************************************************
030500* TRADE QUANTITY = MIN(BUY QUANTITY, SELL QUANTITY)
030600*****************************************************************
030700 2110-APPLY-MIN-QUANTITY.
030800     IF ORD-QUANTITY OF ORDER-MASTER-RECORD < WS-TRADE-QUANTITY
030900         MOVE ORD-QUANTITY OF ORDER-MASTER-RECORD TO
031000             WS-TRADE-QUANTITY.
031100 2110-EXIT.
031200     EXIT.
031300*
031400*****************************************************************
031500* BOTH ORDERS MUST NAME THE SAME STOCK.  THE SIDE AND STATUS
031600* EDITS THEMSELVES ARE MADE INLINE ABOVE, AS EACH ORDER IS READ.
031700*****************************************************************
031800 2200-VALIDATE-PAIR.
031900     IF WS-BUY-STK-ID NOT = WS-SELL-STK-ID
032000         MOVE "1" TO LK-RETURN-CODE
032100         MOVE "ORDERS ARE FOR DIFFERENT STOCKS" TO LK-RETURN-MSG
032200     ELSE
032300         MOVE WS-BUY-STK-ID TO WS-TRADE-STK-ID.
032400 2200-EXIT.
032500     EXIT.
032600*
032700*****************************************************************
032800* TRADE PRICE FAVORS THE RESTING SELL-SIDE LIMIT WHEN BOTH ORDERS
032900* CARRY A PRICE; TRADE QUANTITY WAS ALREADY REDUCED TO MIN(BUY,
033000* SELL) WHILE READING THE SELL ORDER ABOVE.
033100*****************************************************************
033200 2300-COMPUTE-TRADE-ECONOMICS.
033300     IF WS-SELL-PRICE NOT = ZERO
033400         MOVE WS-SELL-PRICE TO WS-TRADE-PRICE
033500     ELSE
033600         MOVE WS-BUY-PRICE TO WS-TRADE-PRICE.
033700     COMPUTE WS-TRADE-AMOUNT ROUNDED =
033800             WS-TRADE-PRICE * WS-TRADE-QUANTITY.
033900 2300-EXIT.
034000     EXIT.
034100*
034200*****************************************************************
034300* WRITE THE TRADE RECORD -- TRADE FILE IS APPEND-ONLY, NEVER READ
034400* BACK BY THIS SUITE
034500*****************************************************************
034600 2400-WRITE-TRADE.
034700     ADD 1 TO WS-TRADE-SEQ-CTR.
034800     MOVE WS-TRADE-SEQ-CTR TO TRD-ID OF TRADE-RECORD.
034900     MOVE LK-BUY-ORDER-ID TO TRD-BUY-ORDER-ID OF TRADE-RECORD.
035000     MOVE LK-SELL-ORDER-ID TO TRD-SELL-ORDER-ID OF TRADE-RECORD.
035100     MOVE WS-TRADE-STK-ID TO TRD-STK-ID OF TRADE-RECORD.
035200     MOVE WS-TRADE-QUANTITY TO TRD-QUANTITY OF TRADE-RECORD.
035300     MOVE WS-TRADE-PRICE TO TRD-PRICE OF TRADE-RECORD.
035400     ACCEPT TRD-TRADE-DTE-R OF TRADE-RECORD FROM DATE YYYYMMDD.
035500     WRITE TRADE-RECORD.
035600 2400-EXIT.
035700     EXIT.
035800*
035900*****************************************************************
036000* MOVE BOTH ORDERS TO EXECUTED VIA ORDSTAT
036100*****************************************************************
036200 2500-EXECUTE-BOTH-ORDERS.
036300     MOVE "EXECUTE" TO ORDSTAT-FUNCTION-CODE.
036400     MOVE LK-BUY-ORDER-ID TO ORDSTAT-ORD-ID.
036500     CALL "ORDSTAT" USING ORDSTAT-PARM-AREA.
036600     IF NOT ORDSTAT-RETURN-OK
036700         MOVE "1" TO LK-RETURN-CODE
036800         MOVE ORDSTAT-RETURN-MSG TO LK-RETURN-MSG
036900     ELSE
037000         MOVE "EXECUTE" TO ORDSTAT-FUNCTION-CODE
037100         MOVE LK-SELL-ORDER-ID TO ORDSTAT-ORD-ID
037200         CALL "ORDSTAT" USING ORDSTAT-PARM-AREA
037300         IF NOT ORDSTAT-RETURN-OK
037400             MOVE "1" TO LK-RETURN-CODE
037500             MOVE ORDSTAT-RETURN-MSG TO LK-RETURN-MSG.
037600 2500-EXIT.
037700     EXIT.
037800*
037900*****************************************************************
038000* POST BOTH SIDES OF THE PORTFOLIO EFFECT VIA PORTHOLD
038100*****************************************************************
038200 2600-POST-PORTFOLIO-EFFECTS.
038300     MOVE "BUY    " TO PORTHOLD-FUNCTION-CODE.
038400     MOVE WS-BUY-ACCT-ID TO PORTHOLD-ACCT-ID.
038500     MOVE WS-TRADE-STK-ID TO PORTHOLD-STK-ID.
038600     MOVE LK-NEW-PH-ID-BUY TO PORTHOLD-NEW-PH-ID.
038700     MOVE WS-TRADE-QUANTITY TO PORTHOLD-TRADE-QUANTITY.
038800     MOVE WS-TRADE-PRICE TO PORTHOLD-TRADE-PRICE.
038900     CALL "PORTHOLD" USING PORTHOLD-PARM-AREA.
039000     IF NOT PORTHOLD-RETURN-OK
039100         MOVE "1" TO LK-RETURN-CODE
039200         MOVE PORTHOLD-RETURN-MSG TO LK-RETURN-MSG
039300     ELSE
039400         MOVE "SELL   " TO PORTHOLD-FUNCTION-CODE
039500         MOVE WS-SELL-ACCT-ID TO PORTHOLD-ACCT-ID
039600         MOVE WS-TRADE-STK-ID TO PORTHOLD-STK-ID
039700         MOVE LK-NEW-PH-ID-SELL TO PORTHOLD-NEW-PH-ID
039800         CALL "PORTHOLD" USING PORTHOLD-PARM-AREA
039900         IF NOT PORTHOLD-RETURN-OK
040000             MOVE "1" TO LK-RETURN-CODE
040100             MOVE PORTHOLD-RETURN-MSG TO LK-RETURN-MSG.
040200 2600-EXIT.
040300     EXIT.
040400*
040500*****************************************************************
040600* DEBIT THE BUY ACCOUNT AND CREDIT THE SELL ACCOUNT VIA ACCTBAL.
040700* BY THIS POINT THE ORDERS ARE ALREADY EXECUTED AND THE HOLDINGS
040800* ARE ALREADY POSTED (2500/2600), SO THIS CASH MOVE MUST NOT BE
040900* REFUSED -- EACH SIDE IS READ WITH INQUIRE, THE NEW BALANCE IS
041000* COMPUTED HERE, AND POSTED WITH SET, PER CR-0348.
041100*****************************************************************
041200 2700-POST-CASH-EFFECTS.
041300     MOVE "INQUIRE" TO ACCTBAL-FUNCTION-CODE.
041400     MOVE WS-BUY-ACCT-ID TO ACCTBAL-ACCT-ID.
041500     CALL "ACCTBAL" USING ACCTBAL-PARM-AREA.
041600     IF NOT ACCTBAL-RETURN-OK
041700         MOVE "1" TO LK-RETURN-CODE
041800         MOVE ACCTBAL-RETURN-MSG TO LK-RETURN-MSG
041900     ELSE
042000         COMPUTE WS-NEW-BUY-BALANCE ROUNDED =
042100             ACCTBAL-AMOUNT - WS-TRADE-AMOUNT
042200         MOVE "SET    " TO ACCTBAL-FUNCTION-CODE
042300         MOVE WS-NEW-BUY-BALANCE TO ACCTBAL-AMOUNT
042400         CALL "ACCTBAL" USING ACCTBAL-PARM-AREA
042500         IF NOT ACCTBAL-RETURN-OK
042600             MOVE "1" TO LK-RETURN-CODE
042700             MOVE ACCTBAL-RETURN-MSG TO LK-RETURN-MSG
042800         ELSE
042900             MOVE "INQUIRE" TO ACCTBAL-FUNCTION-CODE
043000             MOVE WS-SELL-ACCT-ID TO ACCTBAL-ACCT-ID
043100             CALL "ACCTBAL" USING ACCTBAL-PARM-AREA
043200             IF NOT ACCTBAL-RETURN-OK
043300                 MOVE "1" TO LK-RETURN-CODE
043400                 MOVE ACCTBAL-RETURN-MSG TO LK-RETURN-MSG
043500             ELSE
043600                 COMPUTE WS-NEW-SELL-BALANCE ROUNDED =
043700                     ACCTBAL-AMOUNT + WS-TRADE-AMOUNT
043800                 MOVE "SET    " TO ACCTBAL-FUNCTION-CODE
043900                 MOVE WS-NEW-SELL-BALANCE TO ACCTBAL-AMOUNT
044000                 CALL "ACCTBAL" USING ACCTBAL-PARM-AREA
044100                 IF NOT ACCTBAL-RETURN-OK
044200                     MOVE "1" TO LK-RETURN-CODE
044300                     MOVE ACCTBAL-RETURN-MSG TO LK-RETURN-MSG.
044400 2700-EXIT.
044500     EXIT.
044600*
044700*****************************************************************
044800* CLOSE THE TRADE FILE AND THE THREE SUBORDINATE MASTERS -- CALLED
044900* ONCE BY ORDMTCH IMMEDIATELY BEFORE ITS OWN STOP RUN
045000*****************************************************************
045100 8000-CLOSE-FILES.
045200     IF WS-TRDEXE-FILES-ARE-OPEN
045300         CLOSE ORDER-MASTER-FILE
045400         CLOSE TRADE-FILE
045500         MOVE "CLOSE  " TO ORDSTAT-FUNCTION-CODE
045600         CALL "ORDSTAT" USING ORDSTAT-PARM-AREA
045700         MOVE "CLOSE  " TO ACCTBAL-FUNCTION-CODE
045800         CALL "ACCTBAL" USING ACCTBAL-PARM-AREA
045900         MOVE "CLOSE  " TO PORTHOLD-FUNCTION-CODE
046000         CALL "PORTHOLD" USING PORTHOLD-PARM-AREA
046100         MOVE "N" TO WS-FILE-OPEN-SW.
046200 8000-EXIT.
046300     EXIT.
