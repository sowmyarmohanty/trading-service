000100*****************************************************************
000200* ACCTREC.CPY
000300* ACCOUNT MASTER RECORD -- ONE ENTRY PER BROKERAGE ACCOUNT.
000400* KEYED BY ACCT-ID (VSAM PRIME KEY, ACCTMST.IT).
000500*-----------------------------------------------------------------
000600* 1991-11-04  JWF  CR-0001  ORIGINAL LAYOUT, CASH ACCOUNTS ONLY.
000700* 1992-03-19  JWF  CR-0037  ADDED ACCT-TYPE FOR MARGIN ACCOUNTS.
000800* 1993-07-08  ROK  CR-0104  ADDED BRANCH AND LAST-ACTIVITY FIELDS.
000900* 1998-10-22  MDL  CR-0261  Y2K -- ACCT-OPEN-DTE AND ACCT-LAST-ACT
001000*                            -DTE EXPANDED TO 4-DIGIT CENTURY/YEAR.
001100*****************************************************************
001200    03  ACCT-KEY.
001300        05  ACCT-ID                     PIC 9(09).
001400    03  ACCT-USER-ID                    PIC 9(09).
001500    03  ACCT-NUMBER                     PIC X(11).
001600    03  ACCT-BALANCE                    PIC S9(11)V99.
001700    03  ACCT-TYPE                       PIC X(06).
001800        88  ACCT-TYPE-CASH                  VALUE "CASH  ".
001900        88  ACCT-TYPE-MARGIN                 VALUE "MARGIN".
002000    03  ACCT-STATUS                     PIC X(09).
002100        88  ACCT-STATUS-ACTIVE               VALUE "ACTIVE   ".
002200        88  ACCT-STATUS-SUSPENDED            VALUE "SUSPENDED".
002300        88  ACCT-STATUS-CLOSED               VALUE "CLOSED   ".
002400    03  ACCT-BRANCH-CODE                PIC X(04).
002500    03  ACCT-OPEN-DTE.
002600        05  ACCT-OPEN-CC-DTE            PIC 9(02).
002700        05  ACCT-OPEN-YY-DTE            PIC 9(02).
002800        05  ACCT-OPEN-MM-DTE            PIC 9(02).
002900        05  ACCT-OPEN-DD-DTE            PIC 9(02).
003000    03  ACCT-LAST-ACT-DTE.
003100        05  ACCT-LAST-ACT-CC-DTE        PIC 9(02).
003200        05  ACCT-LAST-ACT-YY-DTE        PIC 9(02).
003300        05  ACCT-LAST-ACT-MM-DTE        PIC 9(02).
003400        05  ACCT-LAST-ACT-DD-DTE        PIC 9(02).
003500    03  ACCT-OPEN-DTE-R REDEFINES ACCT-OPEN-DTE
003600                                     PIC 9(08).
003700    03  ACCT-LAST-ACT-DTE-R REDEFINES ACCT-LAST-ACT-DTE
003800                                     PIC 9(08).
003900    03  FILLER                          PIC X(20).
