000100*****************************************************************
000200* FSTATUS.CPY
000300* TWO-BYTE VSAM/QSAM FILE-STATUS GROUP, SHARED BY ALL PROGRAMS
000400* IN THE ORDER-MATCHING / SETTLEMENT SUITE.  STATUS-1 CARRIES
000500* THE PRIMARY COBOL FILE-STATUS DIGIT, STATUS-2 CARRIES THE
000600* VSAM/FILE-SYSTEM FEEDBACK CODE WHEN STATUS-1 IS '9'.
000700*-----------------------------------------------------------------
000800* 1991-11-04  JWF  CR-0001  ORIGINAL COPY MEMBER.
000900*****************************************************************
001000    05  STATUS-1                        PIC X.
001100        88  STATUS-1-OK                     VALUE "0".
001200        88  STATUS-1-EOF                    VALUE "1".
001300        88  STATUS-1-NOTFOUND               VALUE "2".
001400        88  STATUS-1-DUPLICATE              VALUE "2".
001500        88  STATUS-1-BOUNDARY               VALUE "4".
001600        88  STATUS-1-PERM-ERR               VALUE "9".
001700    05  STATUS-2                        PIC X.
