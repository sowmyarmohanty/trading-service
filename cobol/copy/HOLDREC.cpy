000100*****************************************************************
000200* HOLDREC.CPY
000300* PORTFOLIO HOLDING RECORD -- ONE ENTRY PER (ACCOUNT, STOCK)
000400* POSITION STILL OPEN.  KEYED BY PH-KEY (ACCT-ID + STK-ID, VSAM
000500* PRIME KEY, PHMST.IT).  RECORD IS DELETED OUTRIGHT WHEN A SELL
000600* EXHAUSTS THE POSITION -- SEE PORTHOLD 3000-SELL-EFFECT.
000700*-----------------------------------------------------------------
000800* 1993-07-08  ROK  CR-0104  ORIGINAL LAYOUT.
000900* 1994-11-03  ROK  CR-0151  ADDED PH-ID SURROGATE FOR REPORT XREF.
001000*****************************************************************
001100    03  PH-KEY.
001200        05  PH-ACCT-ID                  PIC 9(09).
001300        05  PH-STK-ID                   PIC 9(09).
001400    03  PH-ID                           PIC 9(09).
001500    03  PH-QUANTITY                     PIC 9(07).
001600    03  PH-AVERAGE-PRICE                PIC S9(09)V99.
001700    03  PH-AVERAGE-PRICE-R REDEFINES PH-AVERAGE-PRICE.
001800        05  PH-AVG-PRICE-WHOLE          PIC 9(09).
001900        05  PH-AVG-PRICE-FRACTION       PIC 9(02).
002000    03  FILLER                          PIC X(15).
