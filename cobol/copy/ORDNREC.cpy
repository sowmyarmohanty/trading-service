000100*****************************************************************
000200* ORDNREC.CPY
000300* ORDER MASTER RECORD -- ONE ENTRY PER BUY/SELL ORDER.
000400* KEYED BY ORD-ID (VSAM PRIME KEY, ORDRMST.IT).  ORD-MATCH-KEY IS
000500* THE ALTERNATE KEY (WITH DUPLICATES) USED BY ORDMTCH TO PULL ALL
000600* PENDING ORDERS FOR A STOCK; ORD-ACCT-ID IS A SECOND ALTERNATE
000700* KEY (WITH DUPLICATES) USED FOR ACCOUNT ORDER-HISTORY LOOKUP.
000800*-----------------------------------------------------------------
000900* 1991-11-11  JWF  CR-0002  ORIGINAL LAYOUT, MARKET ORDERS ONLY.
001000* 1992-04-02  JWF  CR-0041  ADDED ORD-TYPE FOR LIMIT ORDERS.
001100* 1992-09-30  ROK  CR-0068  ADDED STOP_LOSS ORD-TYPE VALUE.
001200* 1993-07-08  ROK  CR-0104  ADDED ORD-MATCH-KEY AS ALTERNATE KEY.
001300* 1998-10-22  MDL  CR-0261  Y2K -- ORD-ENTRY-DTE EXPANDED TO
001400*                            4-DIGIT CENTURY/YEAR.
001500*****************************************************************
001600    03  ORD-KEY.
001700        05  ORD-ID                      PIC 9(09).
001800    03  ORD-ACCT-ID                     PIC 9(09).
001900    03  ORD-MATCH-KEY.
002000        05  ORD-STK-ID                  PIC 9(09).
002100        05  ORD-STATUS                  PIC X(09).
002200            88  ORD-STATUS-PENDING          VALUE "PENDING  ".
002300            88  ORD-STATUS-EXECUTED         VALUE "EXECUTED ".
002400            88  ORD-STATUS-CANCELLED        VALUE "CANCELLED".
002500    03  ORD-TYPE                        PIC X(09).
002600        88  ORD-TYPE-MARKET                 VALUE "MARKET   ".
002700        88  ORD-TYPE-LIMIT                  VALUE "LIMIT    ".
002800        88  ORD-TYPE-STOP-LOSS              VALUE "STOP_LOSS".
002900    03  ORD-SIDE                        PIC X(04).
003000        88  ORD-SIDE-BUY                     VALUE "BUY ".
003100        88  ORD-SIDE-SELL                    VALUE "SELL".
003200    03  ORD-QUANTITY                    PIC 9(07).
003300    03  ORD-PRICE                       PIC S9(09)V9999.
003400    03  ORD-ENTRY-DTE.
003500        05  ORD-ENTRY-CC-DTE            PIC 9(02).
003600        05  ORD-ENTRY-YY-DTE            PIC 9(02).
003700        05  ORD-ENTRY-MM-DTE            PIC 9(02).
003800        05  ORD-ENTRY-DD-DTE            PIC 9(02).
003900    03  ORD-ENTRY-DTE-R REDEFINES ORD-ENTRY-DTE
004000                                     PIC 9(08).
004100    03  ORD-PRICE-R REDEFINES ORD-PRICE.
004200        05  ORD-PRICE-WHOLE             PIC 9(09).
004300        05  ORD-PRICE-FRACTION          PIC 9(04).
004400    03  FILLER                          PIC X(12).
