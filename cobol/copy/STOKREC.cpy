000100*****************************************************************
000200* STOKREC.CPY
000300* STOCK MASTER RECORD -- ONE ENTRY PER TRADED SECURITY.
000400* KEYED BY STK-ID (VSAM PRIME KEY, STOKMST.IT).
000500*-----------------------------------------------------------------
000600* 1991-11-04  JWF  CR-0001  ORIGINAL LAYOUT.
000700* 1992-05-14  JWF  CR-0044  ADDED STK-SECTOR FOR SECTOR REPORTING.
000800* 1994-02-01  ROK  CR-0139  ADDED STK-EXCHANGE-CDE, STK-LOT-SIZE.
000900* 1998-11-30  MDL  CR-0263  Y2K -- STK-LAST-QUOTE-DTE EXPANDED TO
001000*                            4-DIGIT CENTURY/YEAR.
001100*****************************************************************
001200    03  STK-KEY.
001300        05  STK-ID                      PIC 9(09).
001400    03  STK-SYMBOL                      PIC X(10).
001500    03  STK-NAME                        PIC X(40).
001600    03  STK-SECTOR                      PIC X(20).
001700    03  STK-CURRENT-PRICE               PIC S9(09)V9999.
001800    03  STK-EXCHANGE-CDE                PIC X(04).
001900        88  STK-EXCHANGE-NYSE               VALUE "NYSE".
002000        88  STK-EXCHANGE-NASD               VALUE "NASD".
002100        88  STK-EXCHANGE-AMEX               VALUE "AMEX".
002200    03  STK-LOT-SIZE                    PIC 9(05).
002300    03  STK-LAST-QUOTE-DTE.
002400        05  STK-LAST-QUOTE-CC-DTE       PIC 9(02).
002500        05  STK-LAST-QUOTE-YY-DTE       PIC 9(02).
002600        05  STK-LAST-QUOTE-MM-DTE       PIC 9(02).
002700        05  STK-LAST-QUOTE-DD-DTE       PIC 9(02).
002800    03  STK-LAST-QUOTE-DTE-R REDEFINES STK-LAST-QUOTE-DTE
002900                                     PIC 9(08).
003000    03  STK-CURRENT-PRICE-R REDEFINES STK-CURRENT-PRICE.
003100        05  STK-PRICE-WHOLE             PIC 9(09).
003200        05  STK-PRICE-FRACTION          PIC 9(04).
003300    03  FILLER                          PIC X(15).
