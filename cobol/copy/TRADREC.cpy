000100*****************************************************************
000200* TRADREC.CPY
000300* TRADE HISTORY RECORD -- ONE ENTRY PER EXECUTED TRADE.  WRITTEN
000400* ONCE BY TRDEXE AND NEVER REWRITTEN OR DELETED (TRDHIST.DAT IS
000500* LINE SEQUENTIAL, OPENED EXTEND).  TRD-ID IS ASSIGNED BY THE
000600* CALLER FROM THE RUN'S TRADE-SEQUENCE COUNTER.
000700*-----------------------------------------------------------------
000800* 1993-07-08  ROK  CR-0104  ORIGINAL LAYOUT.
000900* 1998-10-22  MDL  CR-0261  Y2K -- TRD-TRADE-DTE EXPANDED TO
001000*                            4-DIGIT CENTURY/YEAR.
001100*****************************************************************
001200    03  TRD-KEY.
001300        05  TRD-ID                      PIC 9(09).
001400    03  TRD-BUY-ORDER-ID                PIC 9(09).
001500    03  TRD-SELL-ORDER-ID               PIC 9(09).
001600    03  TRD-STK-ID                      PIC 9(09).
001700    03  TRD-QUANTITY                    PIC 9(07).
001800    03  TRD-PRICE                       PIC S9(09)V9999.
001900    03  TRD-TRADE-DTE.
002000        05  TRD-TRADE-CC-DTE            PIC 9(02).
002100        05  TRD-TRADE-YY-DTE            PIC 9(02).
002200        05  TRD-TRADE-MM-DTE            PIC 9(02).
002300        05  TRD-TRADE-DD-DTE            PIC 9(02).
002400    03  TRD-TRADE-DTE-R REDEFINES TRD-TRADE-DTE
002500                                     PIC 9(08).
002600    03  TRD-PRICE-R REDEFINES TRD-PRICE.
002700        05  TRD-PRICE-WHOLE             PIC 9(09).
002800        05  TRD-PRICE-FRACTION          PIC 9(04).
002900    03  FILLER                          PIC X(10).
